000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    SATIMP1.                                                  
000300 AUTHOR.        ROBERTO A. MEDEIROS.                                      
000400 INSTALLATION.  CONTABIL RIBEIRO E ASSOCIADOS.                            
000500 DATE-WRITTEN.  14/03/1991.                                               
000600 DATE-COMPILED. 14/03/1991.                                               
000700 SECURITY.      NAO MODIFICAR SEM AUTORIZACAO DA CHEFIA DE                
000800*               SISTEMAS.                                                 
000900*REMARKS.       LER O ARQUIVO EXPORTADO DO SAT (UMA LINHA POR             
001000*               ITEM FISCAL, COM ABA E LINHA DE PLANILHA DE               
001100*               ORIGEM), NORMALIZAR OS CAMPOS, CLASSIFICAR A              
001200*               SITUACAO E O MODELO DO DOCUMENTO, CALCULAR A              
001300*               COMPETENCIA CONTABIL E ATUALIZAR (UPSERT) O               
001400*               CADASTRO MESTRE DA EMPRESA, GERANDO RESUMO DE             
001500*               CRIADOS / ATUALIZADOS / IGNORADOS-VAZIOS.                 
001600*---------------------------------------------------------------          
001700*  HISTORICO DE ALTERACOES                                                
001800*---------------------------------------------------------------          
001900*  14/03/1991  RAM  CHAMADO 0091 - PRIMEIRA VERSAO: LEITURA DO    RAM00091
002000*               ARQUIVO SAT E GRAVACAO DO CADASTRO MESTRE.        RAM00091
002100*  02/07/1991  RAM  CHAMADO 0114 - INCLUIDA CLASSIFICACAO DE      RAM00114
002200*               SITUACAO (AUTORIZADA / CANCELADA) DO DOCUMENTO    RAM00114
002300*               FISCAL.                                           RAM00114
002400*  19/11/1991  RAM  CHAMADO 0158 - INCLUIDA DERIVACAO DA DATA     RAM00158
002500*               DE EMISSAO E DA COMPETENCIA CONTABIL.             RAM00158
002600*  25/02/1992  JMS  CHAMADO 0201 - PARSE DE VALOR EM FORMATO      JMS00201
002700*               BRASILEIRO (R$ 1.234,56) PARA NUMERICO.           JMS00201
002800*  08/09/1992  JMS  CHAMADO 0244 - CLASSIFICACAO DE MODELO        JMS00244
002900*               (NF-E X NFC-E) POR ESPECIE / MODELO / CHAVE.      JMS00244
003000*  30/03/1993  RAM  CHAMADO 0297 - CADASTRO MESTRE PASSOU A       RAM00297
003100*               SER CARREGADO EM TABELA COM BUSCA BINARIA         RAM00297
003200*               ANTES DO PROCESSAMENTO DE CADA LINHA.             RAM00297
003300*  17/08/1993  JMS  CHAMADO 0322 - SUPORTE A DATA EM SERIAL DO    JMS00322
003400*               EXCEL (BASE 1899-12-30 + N DIAS).                 JMS00322
003500*  05/01/1994  RAM  CHAMADO 0355 - COMPETENCIA DE PARAMETRO       RAM00355
003600*               (YYYY-MM OU MM/YYYY) USADA QUANDO A LINHA NAO     RAM00355
003700*               TRAZ DATA DE EMISSAO.                             RAM00355
003800*  22/06/1994  JMS  CHAMADO 0389 - MONTAGEM DO IDENTIFICADOR      JMS00389
003900*               DO DOCUMENTO (CHAVE DE ACESSO OU NUMERO/SERIE)    JMS00389
004000*  11/01/1995  RAM  CHAMADO 0410 - LINHAS EM BRANCO PASSAM A      RAM00410
004100*               SER CONTADAS COMO IGNORADAS-VAZIAS.               RAM00410
004200*  14/09/1995  JMS  CHAMADO 0448 - VALIDACAO DA EMPRESA CONTRA    JMS00448
004300*               O CADASTRO DE EMPRESAS ANTES DE PROCESSAR.        JMS00448
004400*  03/04/1996  RAM  CHAMADO 0481 - TROCA DE COMPETENCIA DE UMA    RAM00481
004500*               LINHA PASSA A GERAR NOVA INCLUSAO, NUNCA A        RAM00481
004600*               ALTERACAO DO REGISTRO ANTIGO.                     RAM00481
004700*  27/11/1996  JMS  CHAMADO 0519 - REVISAO DO PIVO DE ANO COM     JMS00519
004800*               2 DIGITOS (00-68 SECULO XXI, 69-99 SEC. XX).      JMS00519
004900*  09/06/1997  RAM  CHAMADO 0552 - AJUSTE NO CALCULO DE ANO       RAM00552
005000*               BISSEXTO DO CONVERSOR DE DATA SERIAL.             RAM00552
005100*  12/02/1998  JMS  CHAMADO 0588 - PREPARACAO PARA O ANO 2000:    JMS00588
005200*               REVISADOS TODOS OS CAMPOS DE ANO DO PROGRAMA;     JMS00588
005300*               COMPETENCIA E DATA DE EMISSAO JA TRAFEGAM COM     JMS00588
005400*               4 DIGITOS DE ANO (9(08)).                         JMS00588
005500*  30/09/1998  RAM  CHAMADO 0601 - TESTE DE VIRADA DE SECULO      RAM00601
005600*               NAS ROTINAS DE PARSE DE DATA - SEM PENDENCIAS.    RAM00601
005700*  18/01/1999  JMS  CHAMADO 0619 - CERTIFICACAO ANO 2000          JMS00619
005800*               CONCLUIDA - NENHUM CAMPO DE ANO COM 2 DIGITOS     JMS00619
005900*               NO CADASTRO MESTRE OU NO RESUMO.                  JMS00619
006000*  14/08/2001  RAM  CHAMADO 0655 - RESUMO PASSA A EXIBIR O        RAM00655
006100*               NOME DA EMPRESA EM VEZ DO CODIGO.                 RAM00655
006200*  06/03/2004  LCS  CHAMADO 0702 - CORRIGIDA CONTAGEM DE          LCS00702
006300*               VIRGULA NO PARSE DE VALOR QUANDO O CAMPO VEM      LCS00702
006400*               EM BRANCO.                                        LCS00702
006500*  21/10/2007  LCS  CHAMADO 0759 - PASSOU A CALCULAR O NOME       LCS00759
006600*               NORMALIZADO DA ABA DE ORIGEM (U1) JUNTO COM OS    LCS00759
006700*               DEMAIS CAMPOS DERIVADOS DE CADA LINHA.            LCS00759
006800*  09/05/2012  LCS  CHAMADO 0820 - REVISAO GERAL DE               LCS00820
006900*               COMENTARIOS E PADRONIZACAO DE NOMES DE            LCS00820
007000*               PARAGRAFO.                                        LCS00820
007100*---------------------------------------------------------------          
007200                                                                          
007300 ENVIRONMENT DIVISION.                                                    
007400 CONFIGURATION SECTION.                                                   
007500 SOURCE-COMPUTER.  IBM-PC.                                                
007600 OBJECT-COMPUTER.  IBM-PC.                                                
007700                                                                          
007800 INPUT-OUTPUT SECTION.                                                    
007900 FILE-CONTROL.                                                            
008000     SELECT ARQ-SAT ASSIGN TO DISK                                        
008100     ORGANIZATION IS LINE SEQUENTIAL.                                     
008200                                                                          
008300     SELECT ARQ-EMPRESA ASSIGN TO DISK                                    
008400     ORGANIZATION IS LINE SEQUENTIAL                                      
008500     FILE STATUS IS ST-EMPRESA.                                           
008600                                                                          
008700     SELECT ARQ-CADASTRO ASSIGN TO DISK                                   
008800     ORGANIZATION IS LINE SEQUENTIAL                                      
008900     FILE STATUS IS ST-CADASTRO.                                          
009000                                                                          
009100     SELECT ARQ-RESUMO ASSIGN TO DISK.                                    
009200                                                                          
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500                                                                          
009600 FD ARQ-SAT                                                               
009700     LABEL RECORD ARE STANDARD                                            
009800     VALUE OF FILE-ID IS "SATLIDO.DAT".                                   
009900                                                                          
010000 01 REG-SAT.                                                              
010100     02 IN-EMPRESA-ID      PIC 9(06).                                     
010200     02 IN-SHEET           PIC X(20).                                     
010300     02 IN-ROW             PIC 9(06).                                     
010400     02 IN-DESCRICAO       PIC X(40).                                     
010500     02 IN-NCM             PIC X(10).                                     
010600     02 IN-CFOP            PIC X(06).                                     
010700     02 IN-CEST            PIC X(09).                                     
010800     02 IN-CST-CSOSN       PIC X(05).                                     
010900     02 IN-DATA-EMISSAO    PIC X(20).                                     
011000     02 IN-SITUACAO        PIC X(25).                                     
011100     02 IN-ESPECIE         PIC X(10).                                     
011200     02 IN-MODELO          PIC X(05).                                     
011300     02 IN-CHAVE-ACESSO    PIC X(44).                                     
011400     02 IN-NUMERO-DOC      PIC X(12).                                     
011500     02 IN-SERIE           PIC X(05).                                     
011600     02 IN-VALOR-TOTAL     PIC X(18).                                     
011700     02 FILLER             PIC X(79).                                     
011800                                                                          
011900 FD ARQ-EMPRESA                                                           
012000     LABEL RECORD ARE STANDARD                                            
012100     VALUE OF FILE-ID IS "EMPRESA.DAT".                                   
012200                                                                          
012300 01 REG-EMPRESA.                                                          
012400     02 EMP-ID             PIC 9(06).                                     
012500     02 EMP-NOME           PIC X(50).                                     
012600     02 EMP-CNPJ           PIC X(18).                                     
012700     02 FILLER             PIC X(06).                                     
012800                                                                          
012900 FD ARQ-CADASTRO                                                          
013000     LABEL RECORD ARE STANDARD                                            
013100     VALUE OF FILE-ID IS "CADASTRO.DAT".                                  
013200                                                                          
013300 01 REG-CADASTRO.                                                         
013400     02 RG-EMPRESA-ID      PIC 9(06).                                     
013500     02 RG-COMPETENCIA     PIC 9(08).                                     
013600     02 RG-SHEET           PIC X(20).                                     
013700     02 RG-ROW             PIC 9(06).                                     
013800     02 RG-DESCRICAO       PIC X(40).                                     
013900     02 RG-NCM             PIC X(10).                                     
014000     02 RG-CFOP            PIC X(06).                                     
014100     02 RG-CEST            PIC X(09).                                     
014200     02 RG-CST-CSOSN       PIC X(05).                                     
014300     02 RG-DATA-EMISSAO    PIC 9(08).                                     
014400     02 RG-STATUS          PIC X(12).                                     
014500     02 RG-MODELO          PIC X(04).                                     
014600     02 RG-VALOR-TOTAL     PIC S9(13)V99.                                 
014700     02 RG-DOC-ID          PIC X(44).                                     
014800     02 FILLER             PIC X(07).                                     
014900                                                                          
015000 FD ARQ-RESUMO                                                            
015100     LABEL RECORD IS OMITTED.                                             
015200                                                                          
015300 01 REG-RESUMO             PIC X(80).                                     
015400                                                                          
015500 WORKING-STORAGE SECTION.                                                 
015600                                                                          
015700*---------------------------------------------------------------          
015800*  INDICADORES E CONTADORES GERAIS                                        
015900*---------------------------------------------------------------          
016000 77 WS-FIM-SAT          PIC X(03) VALUE "NAO".                            
016100 01 WS-LINHA-VAZIA-FLAG PIC X(01) VALUE "S".                              
016200     88 LINHA-VAZIA-SIM VALUE "S".                                        
016300 77 WS-EMPRESA-OK       PIC X(03) VALUE "NAO".                            
016400 77 WS-CRIADOS          PIC 9(07) COMP VALUE ZERO.                        
016500 77 WS-ATUALIZADOS      PIC 9(07) COMP VALUE ZERO.                        
016600 77 WS-IGNORADOS-VAZIOS PIC 9(07) COMP VALUE ZERO.                        
016700 77 WS-I                PIC 9(04) COMP VALUE ZERO.                        
016800 77 WS-I-MAIS1          PIC 9(04) COMP VALUE ZERO.                        
016900 01 WS-NOME-EMPRESA     PIC X(50) VALUE SPACES.                           
017000                                                                          
017100 01 ST-EMPRESA          PIC X(02) VALUE "00".                             
017200 01 ST-CADASTRO         PIC X(02) VALUE "00".                             
017300                                                                          
017400*---------------------------------------------------------------          
017500*  PARAMETROS DE EXECUCAO (CARTAO SYSIN)                                  
017600*---------------------------------------------------------------          
017700 01 WS-PARM-EMPRESA-ID      PIC 9(06) VALUE ZERO.                         
017800 01 WS-PARM-COMPETENCIA-TXT PIC X(07) VALUE SPACES.                       
017900 01 WS-PARM-COMPETENCIA     PIC 9(08) VALUE ZERO.                         
018000                                                                          
018100 01 WS-COMPET-NUM        PIC 9(08) VALUE ZERO.                            
018200 01 WS-COMPET-PARTES REDEFINES WS-COMPET-NUM.                             
018300     02 WS-COMPET-ANO    PIC 9(04).                                       
018400     02 WS-COMPET-MES    PIC 9(02).                                       
018500     02 WS-COMPET-DIA    PIC 9(02).                                       
018600                                                                          
018700*---------------------------------------------------------------          
018800*  TABELA EM MEMORIA DO CADASTRO MESTRE (CARGA / BUSCA BINARIA)           
018900*---------------------------------------------------------------          
019000 01 WS-TAB-CADASTRO.                                                      
019100     02 WS-TAB-ITEM OCCURS 5000 TIMES                                     
019200                    INDEXED BY WS-TAB-IDX.                                
019300         03 WS-TAB-EMPRESA-ID   PIC 9(06).                                
019400         03 WS-TAB-COMPETENCIA  PIC 9(08).                                
019500         03 WS-TAB-SHEET        PIC X(20).                                
019600         03 WS-TAB-ROW          PIC 9(06).                                
019700         03 WS-TAB-DESCRICAO    PIC X(40).                                
019800         03 WS-TAB-NCM          PIC X(10).                                
019900         03 WS-TAB-CFOP         PIC X(06).                                
020000         03 WS-TAB-CEST         PIC X(09).                                
020100         03 WS-TAB-CST-CSOSN    PIC X(05).                                
020200         03 WS-TAB-DATA-EMISSAO PIC 9(08).                                
020300         03 WS-TAB-STATUS       PIC X(12).                                
020400         03 WS-TAB-MODELO       PIC X(04).                                
020500         03 WS-TAB-VALOR-TOTAL  PIC S9(13)V99.                            
020600         03 WS-TAB-DOC-ID       PIC X(44).                                
020700         03 FILLER              PIC X(07).                                
020800 77 WS-TAB-QTDE         PIC 9(04) COMP VALUE ZERO.                        
020900 77 WS-TAB-POS          PIC 9(04) COMP VALUE ZERO.                        
021000 77 WS-TAB-LO           PIC 9(04) COMP VALUE ZERO.                        
021100 77 WS-TAB-HI           PIC 9(04) COMP VALUE ZERO.                        
021200 77 WS-TAB-MID          PIC 9(04) COMP VALUE ZERO.                        
021300 77 WS-TAB-ACHOU        PIC X(01) VALUE "N".                              
021400 77 WS-CMP-RESULT       PIC S9(1) COMP VALUE ZERO.                        
021500                                                                          
021600*---------------------------------------------------------------          
021700*  CAMPOS DE TRABALHO DA LINHA CORRENTE (DERIVADOS POR U1-U6)             
021800*---------------------------------------------------------------          
021900 01 WS-LINHA-DATA-EMISSAO   PIC 9(08) VALUE ZERO.                         
022000 01 WS-LINHA-COMPETENCIA    PIC 9(08) VALUE ZERO.                         
022100 01 WS-LINHA-VALOR-TOTAL    PIC S9(13)V99 VALUE ZERO.                     
022200 01 WS-ST-LEGIVEL           PIC X(12) VALUE SPACES.                       
022300 01 WS-LINHA-MODELO-RESULT  PIC X(04) VALUE SPACES.                       
022400 01 WS-LINHA-DOC-ID         PIC X(44) VALUE SPACES.                       
022500 01 WS-LINHA-ABA-SLUG       PIC X(40) VALUE SPACES.                       
022600                                                                          
022700*---------------------------------------------------------------          
022800*  UTILITARIO GENERICO: TAMANHO DE CAMPO (POSICAO DO ULTIMO               
022900*  CARACTERE NAO-BRANCO)                                                  
023000*---------------------------------------------------------------          
023100 01 WS-TAM-CAMPO        PIC X(40) VALUE SPACES.                           
023200 77 WS-TAM-RESULT       PIC 9(02) COMP VALUE ZERO.                        
023300                                                                          
023400*---------------------------------------------------------------          
023500*  UTILITARIO GENERICO: LOCALIZACAO DE SUB-CADEIA (CONTAINS)              
023600*---------------------------------------------------------------          
023700 01 WS-SS-TEXTO         PIC X(40) VALUE SPACES.                           
023800 77 WS-SS-TEXTO-TAM     PIC 9(02) COMP VALUE ZERO.                        
023900 01 WS-SS-PADRAO        PIC X(20) VALUE SPACES.                           
024000 77 WS-SS-PADRAO-TAM    PIC 9(02) COMP VALUE ZERO.                        
024100 77 WS-SS-POS           PIC 9(02) COMP VALUE ZERO.                        
024200 77 WS-SS-LIMITE        PIC 9(02) COMP VALUE ZERO.                        
024300 77 WS-SS-POS-MAIS      PIC 9(02) COMP VALUE ZERO.                        
024400 01 WS-SS-ACHOU         PIC X(01) VALUE "N".                              
024500     88 SS-ACHOU-SIM VALUE "S".                                           
024600                                                                          
024700*---------------------------------------------------------------          
024800*  U1 - NORMALIZADOR DE NOME DE CAMPO (SLUG)                              
024900*---------------------------------------------------------------          
025000 01 WS-U1-ENTRADA       PIC X(40) VALUE SPACES.                           
025100 01 WS-U1-SAIDA         PIC X(40) VALUE SPACES.                           
025200 77 WS-U1-TAM-E         PIC 9(02) COMP VALUE ZERO.                        
025300 77 WS-U1-TAM-S         PIC 9(02) COMP VALUE ZERO.                        
025400 77 WS-U1-POS           PIC 9(02) COMP VALUE ZERO.                        
025500 01 WS-U1-ULT-SUBL      PIC X(01) VALUE "S".                              
025600 01 WS-U1-RESERVADA     PIC X(01) VALUE "N".                              
025700                                                                          
025800*---------------------------------------------------------------          
025900*  U2 - PARSE DE DECIMAL BRASILEIRO                                       
026000*---------------------------------------------------------------          
026100 01 WS-DEC-ENTRADA      PIC X(18) VALUE SPACES.                           
026200 01 WS-DEC-BUF          PIC X(18) VALUE SPACES.                           
026300 01 WS-DEC-BUF2         PIC X(18) VALUE SPACES.                           
026400 77 WS-DEC-TAM          PIC 9(02) COMP VALUE ZERO.                        
026500 77 WS-DEC-POS          PIC 9(02) COMP VALUE ZERO.                        
026600 77 WS-DEC-POS-MAIS1    PIC 9(02) COMP VALUE ZERO.                        
026700 77 WS-DEC-QTD-VIRG     PIC 9(02) COMP VALUE ZERO.                        
026800 01 WS-DEC-SINAL        PIC X(01) VALUE SPACE.                            
026900 01 WS-DEC-VALIDO       PIC X(01) VALUE "S".                              
027000 77 WS-DEC-SO           PIC 9(02) COMP VALUE ZERO.                        
027100 77 WS-DEC-PONTO-POS    PIC 9(02) COMP VALUE ZERO.                        
027200 77 WS-DEC-INT-TAM      PIC 9(02) COMP VALUE ZERO.                        
027300 77 WS-DEC-FRAC-TAM     PIC 9(02) COMP VALUE ZERO.                        
027400 01 WS-DEC-FRAC-STR     PIC X(02) VALUE "00".                             
027500 01 WS-DEC-ACUM         PIC 9(13)V99 VALUE ZERO.                          
027600 01 WS-DEC-ACUM-R REDEFINES WS-DEC-ACUM.                                  
027700     02 WS-DEC-ACUM-INT PIC 9(13).                                        
027800     02 WS-DEC-ACUM-FRA PIC 9(02).                                        
027900 01 WS-DEC-RESULTADO    PIC S9(13)V99 VALUE ZERO.                         
028000                                                                          
028100*---------------------------------------------------------------          
028200*  U2 - SOMENTE DIGITOS                                                   
028300*---------------------------------------------------------------          
028400 01 WS-DIG-ENTRADA      PIC X(44) VALUE SPACES.                           
028500 01 WS-DIG-SAIDA        PIC X(44) VALUE SPACES.                           
028600 77 WS-DIG-TAM-E        PIC 9(02) COMP VALUE ZERO.                        
028700 77 WS-DIG-TAM-S        PIC 9(02) COMP VALUE ZERO.                        
028800 77 WS-DIG-POS          PIC 9(02) COMP VALUE ZERO.                        
028900                                                                          
029000*---------------------------------------------------------------          
029100*  U2 - NORMALIZACAO DE TEXTO PARA COMPARACAO                             
029200*---------------------------------------------------------------          
029300 01 WS-NORM-ENTRADA     PIC X(40) VALUE SPACES.                           
029400 01 WS-NORM-SAIDA       PIC X(40) VALUE SPACES.                           
029500 77 WS-NORM-TAM-E       PIC 9(02) COMP VALUE ZERO.                        
029600 77 WS-NORM-TAM         PIC 9(02) COMP VALUE ZERO.                        
029700 77 WS-NORM-POS         PIC 9(02) COMP VALUE ZERO.                        
029800                                                                          
029900*---------------------------------------------------------------          
030000*  TABELA DE CONVERSAO DE ACENTOS (MAIUSCULAS E MINUSCULAS)               
030100*---------------------------------------------------------------          
030200 01 WS-ORIGEM-ACENTOS     PIC X(48) VALUE                                 
030300    "AAAAAEEEEIIIIOOOOOUUUUCNaaaaaeeeeiiiiooooouuuucn".                   
030400 01 WS-DESTINO-ACENTOS    PIC X(48) VALUE                                 
030500    "AEIOUAEIOUAEIOUAEIOUUUCNaeiouaeiouaeiouaeiouucn".                    
030600                                                                          
030700*---------------------------------------------------------------          
030800*  U2 - CHAVE DE DOCUMENTO (NUMERO/SERIE) PARA TRILHA DE                  
030900*  AUDITORIA - O CADASTRO MESTRE E CHAVEADO POR AbA/LINHA, NAO            
031000*  PELO DOCUMENTO, MAS A CHEFIA DE SISTEMAS PEDIU UMA PISTA NO            
031100*  LOG (CHAMADO 0759) PARA ACHAR DOCUMENTOS REPETIDOS ENTRE               
031200*  PLANILHAS DIFERENTES DA MESMA EMPRESA.                                 
031300*---------------------------------------------------------------          
031400 01 WS-DOC-CHAVE-RAW    PIC X(12) VALUE SPACES.                           
031500 01 WS-DOC-CHAVE-DIG    PIC X(12) VALUE SPACES.                           
031600 01 WS-DOC-CHAVE-PAR    PIC X(18) VALUE SPACES.                           
031700 77 WS-DOC-CHAVE-TAM    PIC 9(02) COMP VALUE ZERO.                        
031800                                                                          
031900*---------------------------------------------------------------          
032000*  U3 - CLASSIFICACAO DE SITUACAO E MODELO                                
032100*---------------------------------------------------------------          
032200 01 WS-ST-NORMALIZADO   PIC X(25) VALUE SPACES.                           
032300 77 WS-ST-TAM           PIC 9(02) COMP VALUE ZERO.                        
032400 01 WS-ST-CANCELADA     PIC X(01) VALUE "N".                              
032500     88 STATUS-CANCELADA VALUE "S".                                       
032600 01 WS-ST-AUTORIZADA    PIC X(01) VALUE "N".                              
032700     88 STATUS-AUTORIZADA VALUE "S".                                      
032800                                                                          
032900 01 WS-MD-ESPECIE-NORM  PIC X(10) VALUE SPACES.                           
033000 77 WS-MD-ESPECIE-TAM   PIC 9(02) COMP VALUE ZERO.                        
033100 01 WS-MD-MODELO-NORM   PIC X(05) VALUE SPACES.                           
033200 77 WS-MD-MODELO-TAM    PIC 9(02) COMP VALUE ZERO.                        
033300 01 WS-MD-NFCE          PIC X(01) VALUE "N".                              
033400     88 MODELO-NFCE VALUE "S".                                            
033500 01 WS-MD-NFE           PIC X(01) VALUE "N".                              
033600     88 MODELO-NFE VALUE "S".                                             
033700 01 WS-MD-CHAVE-DIG     PIC X(44) VALUE SPACES.                           
033800 77 WS-MD-CHAVE-TAM     PIC 9(02) COMP VALUE ZERO.                        
033900 01 WS-MD-CHAVE-MODELO  PIC X(02) VALUE SPACES.                           
034000                                                                          
034100*---------------------------------------------------------------          
034200*  U4 - PARSE DE DATA E CALCULO DE COMPETENCIA                            
034300*---------------------------------------------------------------          
034400 01 WS-DT-ENTRADA       PIC X(20) VALUE SPACES.                           
034500 77 WS-DT-TAM           PIC 9(02) COMP VALUE ZERO.                        
034600 77 WS-DT-TOKEN-TAM     PIC 9(02) COMP VALUE ZERO.                        
034700 77 WS-DT-POS           PIC 9(02) COMP VALUE ZERO.                        
034800 77 WS-DT-ACHOU-POS     PIC 9(02) COMP VALUE ZERO.                        
034900 01 WS-DT-BUSCA-CHAR    PIC X(01) VALUE SPACE.                            
035000 01 WS-DT-DIA           PIC 9(02) VALUE ZERO.                             
035100 01 WS-DT-MES           PIC 9(02) VALUE ZERO.                             
035200 01 WS-DT-ANO           PIC 9(04) VALUE ZERO.                             
035300 01 WS-DT-ANO2          PIC 9(02) VALUE ZERO.                             
035400 01 WS-DT-RESULTADO     PIC 9(08) VALUE ZERO.                             
035500 01 WS-DT-VALIDA        PIC X(01) VALUE "N".                              
035600 01 WS-DT-TODOS-DIGITOS PIC X(01) VALUE "S".                              
035700 77 WS-DT-SERIAL        PIC 9(06) COMP VALUE ZERO.                        
035800                                                                          
035900 01 WS-AD-ANO           PIC 9(04) COMP VALUE ZERO.                        
036000 01 WS-AD-MES           PIC 9(02) COMP VALUE ZERO.                        
036100 01 WS-AD-DIA           PIC 9(02) COMP VALUE ZERO.                        
036200 77 WS-AD-REST          PIC 9(06) COMP VALUE ZERO.                        
036300 77 WS-AD-DIAS-MES      PIC 9(02) COMP VALUE ZERO.                        
036400 77 WS-AD-RESTO4        PIC 9(02) COMP VALUE ZERO.                        
036500 77 WS-AD-RESTO100      PIC 9(02) COMP VALUE ZERO.                        
036600 77 WS-AD-RESTO400      PIC 9(03) COMP VALUE ZERO.                        
036700 77 WS-AD-TEMP          PIC 9(04) COMP VALUE ZERO.                        
036800 01 WS-AD-BISSEXTO      PIC X(01) VALUE "N".                              
036900                                                                          
037000 01 WS-TAB-DIAS-MES-X.                                                    
037100     02 FILLER PIC 9(02) VALUE 31.                                        
037200     02 FILLER PIC 9(02) VALUE 28.                                        
037300     02 FILLER PIC 9(02) VALUE 31.                                        
037400     02 FILLER PIC 9(02) VALUE 30.                                        
037500     02 FILLER PIC 9(02) VALUE 31.                                        
037600     02 FILLER PIC 9(02) VALUE 30.                                        
037700     02 FILLER PIC 9(02) VALUE 31.                                        
037800     02 FILLER PIC 9(02) VALUE 31.                                        
037900     02 FILLER PIC 9(02) VALUE 30.                                        
038000     02 FILLER PIC 9(02) VALUE 31.                                        
038100     02 FILLER PIC 9(02) VALUE 30.                                        
038200     02 FILLER PIC 9(02) VALUE 31.                                        
038300 01 WS-TAB-DIAS-MES REDEFINES WS-TAB-DIAS-MES-X.                          
038400     02 WS-DIAS-MES PIC 9(02) COMP OCCURS 12 TIMES.                       
038500                                                                          
038600*---------------------------------------------------------------          
038700*  U6 - MONTAGEM DO IDENTIFICADOR DO DOCUMENTO                            
038800*---------------------------------------------------------------          
038900 77 WS-DOC-NUM-TAM      PIC 9(02) COMP VALUE ZERO.                        
039000 77 WS-DOC-SER-TAM      PIC 9(02) COMP VALUE ZERO.                        
039100                                                                          
039200*---------------------------------------------------------------          
039300*  LINHAS DE IMPRESSAO DO RESUMO                                          
039400*---------------------------------------------------------------          
039500 01 LINHA-RESUMO-1.                                                       
039600     02 FILLER         PIC X(21) VALUE "IMPORTACAO CONCLUIDA ".           
039700     02 FILLER         PIC X(05) VALUE "PARA ".                           
039800     02 RES-NOME-EMPRESA PIC X(50) VALUE SPACES.                          
039900     02 FILLER         PIC X(04) VALUE SPACES.                            
040000                                                                          
040100 01 LINHA-RESUMO-2.                                                       
040200     02 FILLER         PIC X(09) VALUE "CRIADOS: ".                       
040300     02 RES-CRIADOS    PIC ZZZZZZ9.                                       
040400     02 FILLER         PIC X(02) VALUE SPACES.                            
040500     02 FILLER         PIC X(13) VALUE "ATUALIZADOS: ".                   
040600     02 RES-ATUALIZADOS PIC ZZZZZZ9.                                      
040700     02 FILLER         PIC X(02) VALUE SPACES.                            
040800     02 FILLER         PIC X(18) VALUE "IGNORADOS VAZIOS: ".              
040900     02 RES-IGNORADOS  PIC ZZZZZZ9.                                       
041000     02 FILLER         PIC X(15) VALUE SPACES.                            
041100                                                                          
041200 PROCEDURE DIVISION.                                                      
041300*---------------------------------------------------------------          
041400*  A NUMERACAO DOS PARAGRAFOS SEGUE A FAIXA TRADICIONAL DA                
041500*  CASA: 0100/0200/0300 PARA OS PASSOS DO LOTE PRINCIPAL, 1000            
041600*  A 1120 PARA A FAMILIA U1, 2000 A 2290 PARA A FAMILIA U2,               
041700*  3000/3100 PARA A U3, 4000 A 4210 PARA A U4, 4900 PARA A U6,            
041800*  5000 A 5060 PARA O UPSERT/BUSCA/INSERCAO NA TABELA, E 6000             
041900*  EM DIANTE PARA A GRAVACAO DO CADASTRO E O RESUMO FINAL.  OS            
042000*  "PASSOS" DE CADA FAIXA SAO RESERVADOS DE 10 EM 10 PARA                 
042100*  PERMITIR INCLUSAO DE NOVO PARAGRAFO NO MEIO SEM RENUMERAR O            
042200*  RESTANTE DO PROGRAMA (VER CHAMADO 0820 NO HISTORICO).                  
042300*---------------------------------------------------------------          
042400                                                                          
042500*---------------------------------------------------------------          
042600*  0010-ROTINA-PRINCIPAL - PARAGRAFO MESTRE DO LOTE.  CHAMA, NA           
042700*  ORDEM, A ABERTURA DOS ARQUIVOS, A LEITURA DOS PARAMETROS, A            
042800*  VALIDACAO DA EMPRESA, A CARGA DO CADASTRO MESTRE EM TABELA,            
042900*  E SO ENTAO ENTRA NO LACO PRINCIPAL DE LEITURA DO SAT.  AO              
043000*  FIM DO LACO, REGRAVA O CADASTRO ATUALIZADO, IMPRIME O RESUMO           
043100*  E ENCERRA.  NAO HA GO TO NESTE PARAGRAFO - E PURO PERFORM EM           
043200*  SEQUENCIA, DO JEITO QUE A CHEFIA DE SISTEMAS PEDE DESDE O              
043300*  CHAMADO 0091.                                                          
043400*---------------------------------------------------------------          
043500 0010-ROTINA-PRINCIPAL.                                                   
043600*        OS SEIS PASSOS DO LOTE, NA ORDEM - NENHUM E PULADO,              
043700*        MESMO QUANDO O ARQUIVO SAT VEM VAZIO.                            
043800     PERFORM 0100-INICIO.                                                 
043900     PERFORM 0110-LER-PARAMETROS.                                         
044000     PERFORM 0120-VALIDA-EMPRESA.                                         
044100     PERFORM 0200-CARREGA-CADASTRO.                                       
044200     PERFORM 0300-LEITURA-SAT.                                            
044300*        LACO PRINCIPAL - UMA EXECUCAO DE 0310-PRINCIPAL POR              
044400*        LINHA DO ARQUIVO SAT, ATE ACABAR O ARQUIVO.                      
044500     PERFORM 0310-PRINCIPAL UNTIL WS-FIM-SAT EQUAL "SIM".                 
044600     PERFORM 6000-GRAVA-CADASTRO.                                         
044700     PERFORM 6100-IMPRIME-RESUMO.                                         
044800     PERFORM 6200-FIM.                                                    
044900     STOP RUN.                                                            
045000                                                                          
045100*---------------------------------------------------------------          
045200*  PASSO 1 DO FLUXO - PARAMETROS E VALIDACAO DA EMPRESA                   
045300*---------------------------------------------------------------          
045400*  0100-INICIO - ABRE OS DOIS ARQUIVOS DE ENTRADA QUE EXISTEM             
045500*  DESDE O INICIO DO PROGRAMA.  O CADASTRO MESTRE (I-O, PORQUE            
045600*  E REESCRITO NO FINAL) SO E ABERTO MAIS ADIANTE, EM                     
045700*  0200-CARREGA-CADASTRO - AQUI SO ENTRAM OS ARQUIVOS QUE SAO             
045800*  LIDOS DO COMECO AO FIM SEM REESCRITA.                                  
045900 0100-INICIO.                                                             
046000     OPEN INPUT ARQ-SAT.                                                  
046100     OPEN INPUT ARQ-EMPRESA.                                              
046200                                                                          
046300*  0110-LER-PARAMETROS - LE DO SYSIN O CODIGO DA EMPRESA E A              
046400*  COMPETENCIA DE FALLBACK (USADA QUANDO A LINHA DO SAT NAO TEM           
046500*  DATA DE EMISSAO LEGIVEL).  A COMPETENCIA DE PARAMETRO JA E             
046600*  CONVERTIDA PARA AAAAMM AQUI, NA ENTRADA, PARA NAO REPETIR A            
046700*  CONVERSAO LINHA A LINHA.                                               
046800 0110-LER-PARAMETROS.                                                     
046900     ACCEPT WS-PARM-EMPRESA-ID FROM SYSIN.                                
047000     ACCEPT WS-PARM-COMPETENCIA-TXT FROM SYSIN.                           
047100     PERFORM 4210-U4-COMPETENCIA-PARAM.                                   
047200                                                                          
047300*  0120-VALIDA-EMPRESA - PERCORRE O CADASTRO DE EMPRESAS (CHAMADO         
047400*  0448) ATE ACHAR O CODIGO INFORMADO NO PARAMETRO OU ESGOTAR O           
047500*  ARQUIVO.  SE NAO ACHAR, O LOTE NAO PODE CONTINUAR - VAI PARA           
047600*  O ABEND EM 0140.                                                       
047700 0120-VALIDA-EMPRESA.                                                     
047800*        PARTE DE "NAO ENCONTRADA" E SO VIRA "SIM" QUANDO 0130            
047900*        LER UM REGISTRO CUJO CODIGO BATE COM O PARAMETRO.                
048000     MOVE "NAO" TO WS-EMPRESA-OK.                                         
048100     PERFORM 0130-LE-EMPRESA                                              
048200         UNTIL WS-EMPRESA-OK EQUAL "SIM" OR ST-EMPRESA EQUAL "10".        
048300     CLOSE ARQ-EMPRESA.                                                   
048400*        CHEGOU AO FIM DO CADASTRO DE EMPRESAS SEM ACHAR O                
048500*        CODIGO PARAMETRO - O LOTE NAO PODE CONTINUAR.                    
048600     IF WS-EMPRESA-OK NOT EQUAL "SIM"                                     
048700         PERFORM 0140-ABEND-EMPRESA-INVALIDA.                             
048800                                                                          
048900*  0130-LE-EMPRESA - UMA LEITURA DO CADASTRO DE EMPRESAS.                 
049000*  QUANDO O CODIGO BATE COM O PARAMETRO, GUARDA O NOME DA                 
049100*  EMPRESA EM WS-NOME-EMPRESA PARA USO NO RESUMO FINAL (CHAMADO           
049200*  0655 - ANTES O RESUMO MOSTRAVA SO O CODIGO).                           
049300 0130-LE-EMPRESA.                                                         
049400*        "10" E O FILE STATUS CONVENCIONAL DE FIM-DE-ARQUIVO -            
049500*        0120 PARA O LACO QUANDO VE ESSE VALOR EM ST-EMPRESA.             
049600     READ ARQ-EMPRESA AT END MOVE "10" TO ST-EMPRESA.                     
049700     IF ST-EMPRESA NOT EQUAL "10"                                         
049800         IF EMP-ID EQUAL WS-PARM-EMPRESA-ID                               
049900             MOVE "SIM" TO WS-EMPRESA-OK                                  
050000             MOVE EMP-NOME TO WS-NOME-EMPRESA.                            
050100                                                                          
050200*  0140-ABEND-EMPRESA-INVALIDA - EMPRESA NAO CADASTRADA E ERRO            
050300*  FATAL PARA O LOTE; NAO HA SENTIDO EM CONTINUAR LENDO O SAT             
050400*  DE UMA EMPRESA QUE O CADASTRO NAO CONHECE.  FECHA O SAT (A             
050500*  EMPRESA JA FOI FECHADA EM 0120) E DEVOLVE RETURN-CODE 16               
050600*  PARA O JCL/SCRIPT DE CHAMADA TRATAR COMO FALHA.                        
050700 0140-ABEND-EMPRESA-INVALIDA.                                             
050800     DISPLAY "SATIMP1 *** EMPRESA NAO CADASTRADA - PROCESSO ABO"          
050900             "RTADO ***".                                                 
051000     CLOSE ARQ-SAT.                                                       
051100     MOVE 16 TO RETURN-CODE.                                              
051200     STOP RUN.                                                            
051300                                                                          
051400*---------------------------------------------------------------          
051500*  PASSO 2 DO FLUXO - CARGA DO CADASTRO MESTRE EM TABELA                  
051600*---------------------------------------------------------------          
051700*  0200-CARREGA-CADASTRO - DESDE O CHAMADO 0297, O CADASTRO               
051800*  MESTRE NAO E MAIS LIDO LINHA A LINHA DURANTE O PROCESSAMENTO           
051900*  DO SAT; E CARREGADO INTEIRO EM WS-TAB-CADASTRO, JA EM ORDEM            
052000*  DE CHAVE, PARA PERMITIR BUSCA BINARIA A CADA LINHA DO SAT              
052100*  (VER 5010-BUSCA-BINARIA).  SE O ARQUIVO AINDA NAO EXISTE               
052200*  (STATUS "35" - PRIMEIRA EXECUCAO DA EMPRESA), A TABELA FICA            
052300*  VAZIA E O LOTE SEGUE NORMALMENTE, TRATANDO TODA LINHA DO SAT           
052400*  COMO INCLUSAO.                                                         
052500 0200-CARREGA-CADASTRO.                                                   
052600*        TABELA SEMPRE COMECA VAZIA, MESMO QUANDO O CADASTRO JA           
052700*        EXISTE - WS-TAB-QTDE CRESCE CONFORME 0210 FOR LENDO.             
052800     MOVE ZERO TO WS-TAB-QTDE.                                            
052900     OPEN INPUT ARQ-CADASTRO.                                             
053000*        STATUS "35" = ARQUIVO INEXISTENTE (PRIMEIRA EXECUCAO DA          
053100*        EMPRESA) - TABELA FICA VAZIA, NAO HA O QUE CARREGAR.             
053200     IF ST-CADASTRO EQUAL "35"                                            
053300         DISPLAY "SATIMP1 CADASTRO AINDA NAO EXISTE - INICIANDO"          
053400                 " VAZIO"                                                 
053500     ELSE                                                                 
053600         PERFORM 0210-LE-CADASTRO UNTIL ST-CADASTRO EQUAL "10"            
053700         CLOSE ARQ-CADASTRO.                                              
053800                                                                          
053900*  0210-LE-CADASTRO - COPIA CADA REGISTRO LIDO DO CADASTRO PARA           
054000*  A LINHA CORRESPONDENTE DA TABELA EM MEMORIA.  O CADASTRO JA            
054100*  VEM GRAVADO EM ORDEM DE CHAVE (EMPRESA/COMPETENCIA/ABA/LINHA)          
054200*  PELA PROPRIA 6000-GRAVA-CADASTRO DA EXECUCAO ANTERIOR, ENTAO           
054300*  NAO E PRECISO ORDENAR NADA AQUI - SO EMPILHAR NA TABELA NA             
054400*  ORDEM DE LEITURA.                                                      
054500 0210-LE-CADASTRO.                                                        
054600*        FIM DE ARQUIVO NAO E ERRO AQUI - SO ENCERRA O LACO DE            
054700*        CARGA DE 0200, POR ISSO O STATUS "10" E SO TESTADO,              
054800*        NUNCA ABENDADO.                                                  
054900     READ ARQ-CADASTRO AT END MOVE "10" TO ST-CADASTRO.                   
055000*        CAMPO A CAMPO (NAO MOVE DE GRUPO) PORQUE A ORDEM NO              
055100*        REGISTRO DE ARQUIVO E NA TABELA EM MEMORIA NAO BATE.             
055200*        SO CONTA/GRAVA A LINHA NA TABELA QUANDO NAO FOI O FIM            
055300*        DE ARQUIVO - O ULTIMO READ (QUE MARCOU ST-CADASTRO               
055400*        "10") NAO TRAZ DADO NOVO NENHUM.                                 
055500     IF ST-CADASTRO NOT EQUAL "10"                                        
055600         ADD 1 TO WS-TAB-QTDE                                             
055700         MOVE RG-EMPRESA-ID    TO WS-TAB-EMPRESA-ID(WS-TAB-QTDE)          
055800         MOVE RG-COMPETENCIA   TO WS-TAB-COMPETENCIA(WS-TAB-QTDE)         
055900         MOVE RG-SHEET         TO WS-TAB-SHEET(WS-TAB-QTDE)               
056000         MOVE RG-ROW           TO WS-TAB-ROW(WS-TAB-QTDE)                 
056100         MOVE RG-DESCRICAO     TO WS-TAB-DESCRICAO(WS-TAB-QTDE)           
056200         MOVE RG-NCM           TO WS-TAB-NCM(WS-TAB-QTDE)                 
056300         MOVE RG-CFOP          TO WS-TAB-CFOP(WS-TAB-QTDE)                
056400         MOVE RG-CEST          TO WS-TAB-CEST(WS-TAB-QTDE)                
056500         MOVE RG-CST-CSOSN     TO WS-TAB-CST-CSOSN(WS-TAB-QTDE)           
056600         MOVE RG-DATA-EMISSAO  TO WS-TAB-DATA-EMISSAO(WS-TAB-QTDE)        
056700         MOVE RG-STATUS        TO WS-TAB-STATUS(WS-TAB-QTDE)              
056800         MOVE RG-MODELO        TO WS-TAB-MODELO(WS-TAB-QTDE)              
056900         MOVE RG-VALOR-TOTAL   TO WS-TAB-VALOR-TOTAL(WS-TAB-QTDE)         
057000*        DOC-ID E SO PARA EXIBICAO - TAMBEM VAI PARA A TABELA             
057100*        PARA NAO TER QUE REMONTA-LO TODA VEZ QUE O RELATORIO             
057200*        FINAL (6000) PRECISAR DELE.                                      
057300         MOVE RG-DOC-ID        TO WS-TAB-DOC-ID(WS-TAB-QTDE).             
057400                                                                          
057500*---------------------------------------------------------------          
057600*  PASSO 3 DO FLUXO - LEITURA / NORMALIZACAO / UPSERT DE CADA             
057700*  LINHA DO SAT                                                           
057800*---------------------------------------------------------------          
057900*  0300-LEITURA-SAT - UMA LEITURA DO ARQUIVO SAT.  ESTE                   
058000*  PARAGRAFO E CHAMADO TANTO PELA ROTINA PRINCIPAL (PARA TRAZER           
058100*  A PRIMEIRA LINHA) QUANTO POR 0310-PRINCIPAL (PARA TRAZER A             
058200*  PROXIMA), SEGUINDO O PADRAO CLASSICO DE "LE ANTES DO LACO,             
058300*  LE DE NOVO NO FIM DO CORPO DO LACO".                                   
058400 0300-LEITURA-SAT.                                                        
058500     READ ARQ-SAT AT END MOVE "SIM" TO WS-FIM-SAT.                        
058600                                                                          
058700*  0310-PRINCIPAL - CORPO DO LACO DO PASSO 3.  LINHA EM BRANCO            
058800*  SO CONTA PARA O RESUMO (CHAMADO 0410); LINHA COM CONTEUDO E            
058900*  NORMALIZADA E LEVADA AO UPSERT DO CADASTRO.  A LEITURA DA              
059000*  PROXIMA LINHA FICA NO FIM DO PARAGRAFO, DEPOIS DE PROCESSAR A          
059100*  LINHA ATUAL.                                                           
059200 0310-PRINCIPAL.                                                          
059300     PERFORM 0320-TESTA-LINHA-VAZIA.                                      
059400     IF LINHA-VAZIA-SIM                                                   
059500         ADD 1 TO WS-IGNORADOS-VAZIOS                                     
059600     ELSE                                                                 
059700         PERFORM 0330-NORMALIZA-LINHA                                     
059800         PERFORM 5000-UPSERT-REGISTRO.                                    
059900     PERFORM 0300-LEITURA-SAT.                                            
060000                                                                          
060100*  0320-TESTA-LINHA-VAZIA - UMA LINHA E "VAZIA" QUANDO NENHUM             
060200*  DOS TREZE CAMPOS DE NEGOCIO TEM CONTEUDO; LIGA O FLAG PARA             
060300*  "S" (SIM) E DESLIGA PARA "N" NO PRIMEIRO CAMPO NAO-BRANCO              
060400*  ENCONTRADO.  NAO HA SHORT-CIRCUIT AQUI DE PROPOSITO: TODOS OS          
060500*  TESTES SAO FEITOS, MESMO QUE UM CAMPO ANTERIOR JA TENHA                
060600*  DESLIGADO O FLAG, PORQUE O CUSTO E IRRELEVANTE E O CODIGO              
060700*  FICA MAIS FACIL DE REVISAR CAMPO A CAMPO.                              
060800*        SO E CONSIDERADA VAZIA A LINHA EM QUE TODOS OS TREZE             
060900*        CAMPOS DE NEGOCIO VEM EM BRANCO - UMA LINHA SEPARADORA           
061000*        DE ABA OU UMA LINHA DE TOTAL DA PLANILHA, POR EXEMPLO.           
061100*        BASTA UM CAMPO PREENCHIDO PARA A FLAG VIRAR "N" E A              
061200*        LINHA SEGUIR PARA NORMALIZACAO.                                  
061300 0320-TESTA-LINHA-VAZIA.                                                  
061400*        CHAMADO PARA TODA LINHA LIDA DE ARQ-SAT, ANTES DE                
061500*        QUALQUER NORMALIZACAO - LINHA VAZIA NEM CHEGA A 0330.            
061600*        PARTE DA PREMISSA DE QUE A LINHA E VAZIA; BASTA UM               
061700*        UNICO CAMPO COM CONTEUDO PARA DERRUBAR O INDICADOR.              
061800     MOVE "S" TO WS-LINHA-VAZIA-FLAG.                                     
061900*        BLOCO DE DESCRICAO FISCAL DO ITEM (NCM/CFOP/CEST E               
062000*        CODIGO DE SITUACAO TRIBUTARIA).                                  
062100     IF IN-DESCRICAO NOT EQUAL SPACES                                     
062200         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
062300*        NCM PREENCHIDO TAMBEM DERRUBA O INDICADOR.                       
062400     IF IN-NCM NOT EQUAL SPACES                                           
062500         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
062600*        CFOP PREENCHIDO TAMBEM DERRUBA O INDICADOR.                      
062700     IF IN-CFOP NOT EQUAL SPACES                                          
062800         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
062900*        CEST SO EXISTE PARA ITEM SUJEITO A SUBSTITUICAO                  
063000*        TRIBUTARIA, MAS AINDA CONTA COMO CAMPO PREENCHIDO.               
063100     IF IN-CEST NOT EQUAL SPACES                                          
063200         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
063300*        CODIGO DE SITUACAO TRIBUTARIA, ULTIMO CAMPO DO BLOCO             
063400*        FISCAL DO ITEM.                                                  
063500     IF IN-CST-CSOSN NOT EQUAL SPACES                                     
063600         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
063700*        BLOCO DE CABECALHO DO DOCUMENTO (DATA/SITUACAO/ESPECIE/          
063800*        MODELO).                                                         
063900     IF IN-DATA-EMISSAO NOT EQUAL SPACES                                  
064000         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
064100*        SITUACAO DO DOCUMENTO (ALIMENTA 3000 MAIS ADIANTE).              
064200     IF IN-SITUACAO NOT EQUAL SPACES                                      
064300         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
064400     IF IN-ESPECIE NOT EQUAL SPACES                                       
064500         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
064600*        MODELO, ULTIMO CAMPO DO BLOCO DE CABECALHO.                      
064700     IF IN-MODELO NOT EQUAL SPACES                                        
064800         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
064900*        BLOCO DE IDENTIFICACAO DO DOCUMENTO (CHAVE DE ACESSO             
065000*        OU NUMERO+SERIE) E VALOR TOTAL.                                  
065100     IF IN-CHAVE-ACESSO NOT EQUAL SPACES                                  
065200         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
065300*        NUMERO DO DOCUMENTO - USADO NO DOC-ID QUANDO NAO HA              
065400*        CHAVE DE ACESSO.                                                 
065500     IF IN-NUMERO-DOC NOT EQUAL SPACES                                    
065600         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
065700     IF IN-SERIE NOT EQUAL SPACES                                         
065800         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
065900*        VALOR TOTAL, ULTIMO DOS TREZE CAMPOS TESTADOS - SE               
066000*        NENHUM BATEU, A LINHA FICA MARCADA COMO VAZIA.                   
066100     IF IN-VALOR-TOTAL NOT EQUAL SPACES                                   
066200         MOVE "N" TO WS-LINHA-VAZIA-FLAG.                                 
066300                                                                          
066400*  0330-NORMALIZA-LINHA - CHAMA, NA ORDEM, TODAS AS ROTINAS DE            
066500*  DERIVACAO DE CAMPO QUE TRANSFORMAM A LINHA CRUA DO SAT NOS             
066600*  CAMPOS JA NORMALIZADOS DE WS-LINHA (GRUPO DE TRABALHO USADO            
066700*  PELO UPSERT).  A ORDEM IMPORTA: A COMPETENCIA DEPENDE DA               
066800*  DATA JA TER SIDO CONVERTIDA (4000), E O RESULTADO DE MODELO            
066900*  (NFE/NFCE) PRECISA ESTAR PRONTO ANTES DE MONTAR O DOC-ID               
067000*  (4900), QUE POR SUA VEZ ALIMENTA A CHAVE DE DOCUMENTO (2100).          
067100 0330-NORMALIZA-LINHA.                                                    
067200*        DATA PRIMEIRO: A COMPETENCIA (4200) PRECISA DELA JA              
067300*        CONVERTIDA PARA DECIDIR ENTRE A DATA REAL E O PARAMETRO.         
067400     PERFORM 4000-U4-PARSE-DATA THRU 4000-U4-PARSE-DATA-EXIT.             
067500     MOVE WS-DT-RESULTADO TO WS-LINHA-DATA-EMISSAO.                       
067600     PERFORM 4200-U4-COMPETENCIA-DATA.                                    
067700*        VALOR TOTAL EM SEGUIDA - NAO DEPENDE DE NADA ANTERIOR.           
067800     PERFORM 2200-U2-PARSE-DECIMAL.                                       
067900     MOVE WS-DEC-RESULTADO TO WS-LINHA-VALOR-TOTAL.                       
068000     PERFORM 3000-U3-CLASSIFICA-STATUS.                                   
068100     PERFORM 3100-U3-CLASSIFICA-MODELO                                    
068200         THRU 3100-U3-CLASSIFICA-MODELO-EXIT.                             
068300*        TRADUZ O INDICADOR INTERNO DE MODELO (88-LEVEL) PARA O           
068400*        LITERAL DE QUATRO POSICOES GRAVADO NO CADASTRO.                  
068500     IF MODELO-NFCE                                                       
068600         MOVE "NFCE" TO WS-LINHA-MODELO-RESULT                            
068700     ELSE                                                                 
068800         IF MODELO-NFE                                                    
068900             MOVE "NFE " TO WS-LINHA-MODELO-RESULT                        
069000         ELSE                                                             
069100             MOVE SPACES TO WS-LINHA-MODELO-RESULT.                       
069200*        DOC-ID DE EXIBICAO SO DEPOIS DO MODELO DECIDIDO, E A             
069300*        CHAVE DE DOCUMENTO (SO PARA A TRILHA DE AUDITORIA)               
069400*        DEPENDE DO DOC-ID JA ESTAR MONTADO.                              
069500     PERFORM 4900-U6-MONTA-DOC-ID.                                        
069600     PERFORM 2100-U2-MONTA-CHAVE-DOC.                                     
069700*        SLUG DO NOME DA ABA, SO PARA A TRILHA DE AUDITORIA (OS           
069800*        CAMPOS DO REGISTRO SAT JA SAO FIXOS EM TEMPO DE                  
069900*        EXECUCAO, NAO HA CABECALHO DINAMICO A NORMALIZAR) - O            
070000*        RESULTADO FICA EM WS-LINHA-ABA-SLUG, DISPONIVEL PARA             
070100*        QUEM PRECISAR CONFERIR A ORIGEM DE UMA INCLUSAO.                 
070200     MOVE IN-SHEET TO WS-U1-ENTRADA(1:20).                                
070300     MOVE SPACES TO WS-U1-ENTRADA(21:20).                                 
070400     PERFORM 1000-U1-NORMALIZA-CAMPO.                                     
070500     MOVE WS-U1-SAIDA TO WS-LINHA-ABA-SLUG.                               
070600                                                                          
070700*---------------------------------------------------------------          
070800*  U1 - NORMALIZADOR DE NOME DE CAMPO (SLUG), CHAMADO POR 0330            
070900*  PARA TODA LINHA PROCESSADA (ENTRADA E SAIDA FICAM SO EM                
071000*  WORKING STORAGE - A FAMILIA U1 NAO GRAVA NEM LE NENHUM                 
071100*  ARQUIVO).                                                              
071200*---------------------------------------------------------------          
071300*  1000-U1-NORMALIZA-CAMPO - PONTO DE ENTRADA DA FAMILIA U1.              
071400*  RECEBE EM WS-U1-ENTRADA O NOME CRU QUE SE QUER TRANSFORMAR EM          
071500*  SLUG (HOJE, SEMPRE O IN-SHEET DA LINHA QUE ACABOU DE SER               
071600*  INSERIDA) E MEDE O TAMANHO REAL ANTES DE DECIDIR SE HA                 
071700*  ALGO PARA NORMALIZAR.  ENTRADA TODA EM BRANCO CAI DIRETO NO            
071800*  FALLBACK "campo", SEM PASSAR PELA CONSTRUCAO DO SLUG.                  
071900 1000-U1-NORMALIZA-CAMPO.                                                 
072000*        REAPROVEITA A MEDICAO DE TAMANHO GENERICA (2000) PARA            
072100*        SABER QUANTAS POSICOES REAIS WS-U1-ENTRADA TEM.                  
072200     MOVE WS-U1-ENTRADA TO WS-TAM-CAMPO.                                  
072300*        O CHAMADOR SEMPRE ARMA WS-U1-ENTRADA COM O CAMPO                 
072400*        JA ALINHADO A ESQUERDA, COMPLETADO COM ESPACOS.                  
072500     PERFORM 2000-U2-CALCULA-TAMANHO.                                     
072600     MOVE WS-TAM-RESULT TO WS-U1-TAM-E.                                   
072700     MOVE SPACES TO WS-U1-SAIDA.                                          
072800     MOVE ZERO TO WS-U1-TAM-S.                                            
072900*        ENTRADA VAZIA JA CAI DIRETO NO FALLBACK; SO ENTRADA COM          
073000*        CONTEUDO PASSA PELA CONSTRUCAO DO SLUG (1010).                   
073100     IF WS-U1-TAM-E > 0                                                   
073200         PERFORM 1010-U1-CONSTROI-SLUG                                    
073300     ELSE                                                                 
073400         MOVE "campo" TO WS-U1-SAIDA                                      
073500         MOVE 5 TO WS-U1-TAM-S.                                           
073600                                                                          
073700*  1010-U1-CONSTROI-SLUG - DOBRA ACENTOS PARA ASCII SIMPLES E             
073800*  CAIXA PARA MINUSCULA (INSPECT CONVERTING, SEM LACO CARACTER A          
073900*  CARACTER), DEPOIS PERCORRE A ENTRADA UMA VEZ COLAPSANDO TUDO           
074000*  QUE NAO E LETRA/DIGITO/"_" EM UM UNICO SUBLINHADO (1040) E             
074100*  PODA OS SUBLINHADOS DE BORDA (1050) ANTES DE APLICAR AS                
074200*  REGRAS FINAIS DE NOME DE CAMPO (1020).                                 
074300 1010-U1-CONSTROI-SLUG.                                                   
074400*        TABELA DE ACENTOS (WORKING-STORAGE) E REBAIXA DE CAIXA           
074500*        ANTES DE QUALQUER ANALISE CARACTER A CARACTER.                   
074600     INSPECT WS-U1-ENTRADA(1:WS-U1-TAM-E) CONVERTING                      
074700         WS-ORIGEM-ACENTOS TO WS-DESTINO-ACENTOS.                         
074800     INSPECT WS-U1-ENTRADA(1:WS-U1-TAM-E) CONVERTING                      
074900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
075000         "abcdefghijklmnopqrstuvwxyz".                                    
075100*        COMECA "COMO SE" O CARACTER ANTERIOR FOSSE SUBLINHADO,           
075200*        PARA NAO GERAR UM "_" NA PRIMEIRA POSICAO DA SAIDA.              
075300     MOVE "S" TO WS-U1-ULT-SUBL.                                          
075400     MOVE 1 TO WS-U1-POS.                                                 
075500     PERFORM 1040-U1-COLAPSA-PASSO UNTIL WS-U1-POS > WS-U1-TAM-E.         
075600*        DEPOIS DO COLAPSO PODEM SOBRAR SUBLINHADOS NAS PONTAS            
075700*        (ENTRADA COMECAVA/TERMINAVA COM CARACTER ESPECIAL) - 1050        
075800*        PODA OS DOIS LADOS ANTES DAS REGRAS FINAIS.                      
075900     PERFORM 1050-U1-REMOVE-SUBL-BORDA.                                   
076000     PERFORM 1020-U1-APLICA-REGRAS-FINAIS.                                
076100                                                                          
076200*  1020-U1-APLICA-REGRAS-FINAIS - SE O SLUG FICOU VAZIO (ENTRADA          
076300*  SO TINHA CARACTERES ESPECIAIS), CAI NO FALLBACK "campo".  SE           
076400*  NAO, TESTA SE O PRIMEIRO CARACTER E DIGITO (1030) E SE O               
076500*  RESULTADO BATE COM ALGUMA PALAVRA RESERVADA DA LINGUAGEM               
076600*  (1110), SUFIXANDO "_field" QUANDO FOR O CASO.                          
076700 1020-U1-APLICA-REGRAS-FINAIS.                                            
076800*        ULTIMO PASSO DE 1010 - CHEGA AQUI SO DEPOIS DO COLAPSO           
076900*        E DA PODA DE BORDA JA TEREM RODADO.                              
077000*        SLUG VAZIO (ENTRADA SO TINHA CARACTERES ESPECIAIS OU             
077100*        ACENTOS QUE COLAPSARAM PARA NADA) - FALLBACK FIXO.               
077200     IF WS-U1-TAM-S EQUAL ZERO                                            
077300         MOVE "campo" TO WS-U1-SAIDA                                      
077400         MOVE 5 TO WS-U1-TAM-S                                            
077500     ELSE                                                                 
077600*        SO TESTA O PRIMEIRO CARACTER QUANDO O SLUG NAO CAIU NO           
077700*        FALLBACK "campo" - "campo" JA COMECA COM LETRA.                  
077800         PERFORM 1030-U1-TESTA-1O-DIGITO.                                 
077900*        PALAVRA RESERVADA GANHA O SUFIXO "_field" POR ULTIMO,            
078000*        DEPOIS DE QUALQUER PREFIXO "col_" JA APLICADO EM 1030.           
078100     PERFORM 1110-U1-TESTA-RESERVADA.                                     
078200     IF WS-U1-RESERVADA EQUAL "S"                                         
078300         PERFORM 1120-U1-SUFIXA-FIELD.                                    
078400                                                                          
078500*  1030-U1-TESTA-1O-DIGITO - NOME DE CAMPO NAO PODE COMECAR COM           
078600*  DIGITO; SE COMECAR, PREFIXA "col_".                                    
078700 1030-U1-TESTA-1O-DIGITO.                                                 
078800     IF WS-U1-SAIDA(1:1) >= "0" AND WS-U1-SAIDA(1:1) <= "9"               
078900         PERFORM 1100-U1-PREFIXA-COL.                                     
079000                                                                          
079100*  1040-U1-COLAPSA-PASSO - UM CARACTER POR CHAMADA.  LETRA,               
079200*  DIGITO OU "_" VAI DIRETO PARA A SAIDA; QUALQUER OUTRA COISA            
079300*  (ESPACO, PONTUACAO, ACENTO JA CONVERTIDO EM CEDILHA/TIL ETC.)          
079400*  SO GERA UM SUBLINHADO NA SAIDA SE O ULTIMO CARACTER GRAVADO            
079500*  AINDA NAO FOR SUBLINHADO - E ASSIM QUE VARIOS SEPARADORES EM           
079600*  SEQUENCIA NA ABA ORIGINAL (EX.: "Qtd.  Item") COLAPSAM PARA            
079700*  UM SO "_".                                                             
079800 1040-U1-COLAPSA-PASSO.                                                   
079900*        CAMPO DE TRABALHO DE 1 POSICAO REAPROVEITADO DA FAMILIA          
080000*        U2 (WS-SS-TEXTO) SO PARA TESTAR A FAIXA "0" ATE "9" NELE.        
080100     MOVE WS-U1-ENTRADA(WS-U1-POS:1) TO WS-SS-TEXTO(1:1).                 
080200*        CARACTER "BOM" (LETRA/DIGITO/SUBLINHADO) - COPIA DIRETO.         
080300     IF (WS-SS-TEXTO(1:1) >= "0" AND WS-SS-TEXTO(1:1) <= "9") OR          
080400        (WS-SS-TEXTO(1:1) >= "a" AND WS-SS-TEXTO(1:1) <= "z") OR          
080500        WS-SS-TEXTO(1:1) EQUAL "_"                                        
080600         ADD 1 TO WS-U1-TAM-S                                             
080700         MOVE WS-SS-TEXTO(1:1) TO WS-U1-SAIDA(WS-U1-TAM-S:1)              
080800*        DESLIGA O INDICADOR DE "ULTIMO FOI SUBLINHADO" - O               
080900*        PROXIMO SEPARADOR, SE HOUVER, PODE GERAR UM "_" NOVO.            
081000         MOVE "N" TO WS-U1-ULT-SUBL                                       
081100     ELSE                                                                 
081200*        SEPARADOR - SO GRAVA UM NOVO "_" QUANDO O ANTERIOR               
081300*        GRAVADO NAO FOI SUBLINHADO (EVITA "___" EM SEQUENCIA).           
081400         IF WS-U1-ULT-SUBL NOT EQUAL "S"                                  
081500             ADD 1 TO WS-U1-TAM-S                                         
081600             MOVE "_" TO WS-U1-SAIDA(WS-U1-TAM-S:1)                       
081700             MOVE "S" TO WS-U1-ULT-SUBL.                                  
081800*        AVANCA UMA POSICAO NA ENTRADA INDEPENDENTE DO QUE                
081900*        ACONTECEU - CHAMADO TANTO COPIANDO COMO DESCARTANDO.             
082000     ADD 1 TO WS-U1-POS.                                                  
082100                                                                          
082200*  1050-U1-REMOVE-SUBL-BORDA - TIRA OS SUBLINHADOS QUE FICARAM            
082300*  NO FINAL DO RESULTADO (1060, REPETIDO) E DEPOIS OS QUE FICARAM         
082400*  NO COMECO, DESLOCANDO TUDO PARA A ESQUERDA QUANDO PRECISO              
082500*  (1090) - UM NOME DE CAMPO NAO DEVE COMECAR OU TERMINAR COM             
082600*  "_".                                                                   
082700 1050-U1-REMOVE-SUBL-BORDA.                                               
082800*        PRIMEIRO CORTA OS SUBLINHADOS DO FIM (DIREITA PARA               
082900*        ESQUERDA, SO ENCURTANDO O TAMANHO EFETIVO).                      
083000     PERFORM 1060-U1-REMOVE-BORDA-PASSO                                   
083100         UNTIL WS-U1-TAM-S EQUAL ZERO OR                                  
083200               WS-U1-SAIDA(WS-U1-TAM-S:1) NOT EQUAL "_".                  
083300     MOVE ZERO TO WS-U1-POS.                                              
083400*        SO PROCURA SUBLINHADO NO INICIO SE AINDA SOBROU ALGUMA           
083500*        COISA DEPOIS DO CORTE DA DIREITA.                                
083600     IF WS-U1-TAM-S > 0                                                   
083700         PERFORM 1070-U1-ACHA-1O-NAO-SUBL.                                
083800*        POSICAO 1 SIGNIFICA QUE NAO HAVIA SUBLINHADO NA FRENTE -         
083900*        NESSE CASO NEM PRECISA DESLOCAR NADA.                            
084000     IF WS-U1-POS > 1                                                     
084100         PERFORM 1090-U1-DESLOCA-ESQUERDA.                                
084200                                                                          
084300*  1060-U1-REMOVE-BORDA-PASSO - SO ENCURTA O TAMANHO EFETIVO EM           
084400*  UM; NAO PRECISA APAGAR O CARACTER, POIS WS-U1-TAM-S E QUEM             
084500*  MANDA NO QUE E "VISIVEL" DA SAIDA.                                     
084600 1060-U1-REMOVE-BORDA-PASSO.                                              
084700     SUBTRACT 1 FROM WS-U1-TAM-S.                                         
084800                                                                          
084900*  1070-U1-ACHA-1O-NAO-SUBL - ACHA A POSICAO DO PRIMEIRO                  
085000*  CARACTER QUE NAO E SUBLINHADO, PARTINDO DO INICIO.                     
085100 1070-U1-ACHA-1O-NAO-SUBL.                                                
085200*        CHAMADO POR 1050 ANTES DE PODAR A BORDA ESQUERDA DO              
085300*        SLUG - A VARREDURA E SEMPRE DA ESQUERDA PARA A DIREITA.          
085400*        SE A SAIDA FOR TODA DE SUBLINHADOS, WS-U1-POS SAI DO             
085500*        LACO MAIOR QUE WS-U1-TAM-S, E O CHAMADOR (1050) JA               
085600*        TRATA ESSE CASO VIA O TESTE "WS-U1-POS > 1".                     
085700     MOVE 1 TO WS-U1-POS.                                                 
085800     PERFORM 1080-U1-ACHA-PASSO                                           
085900         UNTIL WS-U1-POS > WS-U1-TAM-S OR                                 
086000               WS-U1-SAIDA(WS-U1-POS:1) NOT EQUAL "_".                    
086100                                                                          
086200*  1080-U1-ACHA-PASSO - AVANCA UMA POSICAO POR CHAMADA.                   
086300 1080-U1-ACHA-PASSO.                                                      
086400     ADD 1 TO WS-U1-POS.                                                  
086500                                                                          
086600*  1090-U1-DESLOCA-ESQUERDA - REMONTA A SAIDA A PARTIR DA                 
086700*  POSICAO ACHADA EM 1070, ELIMINANDO OS SUBLINHADOS DE                   
086800*  ABERTURA.  PASSA PELA AREA DE TRABALHO WS-DIG-SAIDA (A MESMA           
086900*  USADA PELAS ROTINAS DE DIGITOS DA FAMILIA U2) PORQUE O MOVE            
087000*  COM REFERENCE MODIFICATION NOS DOIS LADOS NA MESMA VARIAVEL            
087100*  NAO E SEGURO QUANDO AS FAIXAS SE SOBREPOEM.                            
087200 1090-U1-DESLOCA-ESQUERDA.                                                
087300*        NOVO TAMANHO EFETIVO = TAMANHO ATUAL MENOS A QUANTIDADE          
087400*        DE SUBLINHADOS DE ABERTURA DESCARTADOS.                          
087500     SUBTRACT WS-U1-POS FROM WS-U1-TAM-S GIVING WS-U1-TAM-S.              
087600     ADD 1 TO WS-U1-TAM-S.                                                
087700*        COPIA O TRECHO UTIL PARA A AREA EMPRESTADA E LIMPA O             
087800*        CAMPO ORIGINAL ANTES DE REGRAVAR, PARA NAO DEIXAR LIXO           
087900*        DA VERSAO ANTERIOR SOBRANDO APOS A POSICAO FINAL.                
088000     MOVE WS-U1-SAIDA(WS-U1-POS:WS-U1-TAM-S) TO WS-DIG-SAIDA.             
088100     MOVE SPACES TO WS-U1-SAIDA.                                          
088200     MOVE WS-DIG-SAIDA(1:WS-U1-TAM-S) TO WS-U1-SAIDA.                     
088300                                                                          
088400*  1100-U1-PREFIXA-COL - ACRESCENTA "col_" NA FRENTE DO SLUG.             
088500 1100-U1-PREFIXA-COL.                                                     
088600     MOVE WS-U1-SAIDA TO WS-DIG-SAIDA.                                    
088700     MOVE SPACES TO WS-U1-SAIDA.                                          
088800     STRING "col_" WS-DIG-SAIDA(1:WS-U1-TAM-S)                            
088900         DELIMITED BY SIZE INTO WS-U1-SAIDA.                              
089000     ADD 4 TO WS-U1-TAM-S.                                                
089100                                                                          
089200*  1110-U1-TESTA-RESERVADA - LISTA FECHADA DE PALAVRAS QUE O              
089300*  SISTEMA DE DESTINO DO SLUG NAO PODE RECEBER COMO NOME DE               
089400*  CAMPO (PALAVRAS DE CONTROLE DE FLUXO E DE DEFINICAO, MAIS              
089500*  "id"/"pk"/"model"/"objects" QUE COLIDEM COM CAMPOS DE                  
089600*  CONTROLE DO CADASTRO DE DESTINO).  A AREA WS-SS-TEXTO E SO             
089700*  PARA MANTER O VALOR DISPONIVEL PARA A TRILHA DE AUDITORIA,             
089800*  NAO PARTICIPA DO TESTE.                                                
089900*        LISTA FIXA DE PALAVRAS QUE O SISTEMA DE RELATORIOS QUE           
090000*        CONSOME ESTE SLUG NAO ACEITA COMO NOME DE CAMPO; SE O            
090100*        SLUG GERADO BATER COM UMA DELAS, 1120 ACRESCENTA                 
090200*        "_field" NO FIM.                                                 
090300 1110-U1-TESTA-RESERVADA.                                                 
090400*        LISTA FECHADA DE PALAVRAS QUE CONFLITAM COM NOMES DE             
090500*        ATRIBUTO/PALAVRA-CHAVE JA VISTAS NO CABECALHO DA                 
090600*        PLANILHA ORIGEM - EVITA GERAR UM SLUG QUE                        
090700*        QUEBRARIA O MODELO DE DADOS DO APLICATIVO DE DESTINO.            
090800*        COMECA SEM RESERVA ATE PROVA EM CONTRARIO.                       
090900     MOVE "N" TO WS-U1-RESERVADA.                                         
091000*        OS DOIS MOVES ABAIXO PREPARAM A AREA DE SUBSTRING                
091100*        COMPARTILHADA PARA CASO UM DIA ESTA LISTA PRECISE                
091200*        CRESCER PARA UMA BUSCA POR OCORRENCIA EM VEZ DE                  
091300*        COMPARACAO EXATA; HOJE TODA A COMPARACAO E DIRETA.               
091400     MOVE WS-U1-SAIDA(1:WS-U1-TAM-S) TO WS-SS-TEXTO.                      
091500     MOVE WS-U1-TAM-S TO WS-SS-TEXTO-TAM.                                 
091600*        A COMPARACAO ABAIXO USA REFERENCIA DIRETA A WS-U1-SAIDA,         
091700*        NAO A ROTINA 2020 - POR ISSO A AREA DE SUBSTRING SO              
091800*        FICA ARMADA PARA USO FUTURO, NAO PARA ESTE TESTE.                
091900*        PALAVRAS RESERVADAS DA LINGUAGEM (DEFINICAO DE CLASSE,           
092000*        FUNCAO, CONTROLE DE FLUXO).                                      
092100     IF WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "class" OR                       
092200        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "def" OR                         
092300        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "return" OR                      
092400        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "yield" OR                       
092500        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "from" OR                        
092600        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "import" OR                      
092700        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "global" OR                      
092800        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "lambda" OR                      
092900        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "with" OR                        
093000        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "pass" OR                        
093100        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "raise" OR                       
093200*        ATRIBUTOS ESPECIAIS DO SISTEMA DE DESTINO (CHAVE                 
093300*        PRIMARIA, CONTROLADOR DE OCORRENCIAS) QUE TAMBEM NAO             
093400*        PODEM SER SOBRESCRITOS.                                          
093500        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "id" OR                          
093600        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "pk" OR                          
093700        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "model" OR                       
093800        WS-U1-SAIDA(1:WS-U1-TAM-S) EQUAL "objects"                        
093900*        LISTA CURTA DE PROPOSITO - SO AS PALAVRAS QUE JA                 
094000*        CAUSARAM PROBLEMA REAL NO CADASTRO SAO TESTADAS AQUI.            
094100*        SO UMA DAS CONDICOES OR PRECISA BATER - QUALQUER UMA             
094200*        DAS PALAVRAS DA LISTA LIGA A MESMA FLAG "S".                     
094300         MOVE "S" TO WS-U1-RESERVADA.                                     
094400                                                                          
094500*  1120-U1-SUFIXA-FIELD - ACRESCENTA "_field" NO FIM DO SLUG              
094600*  QUANDO ELE BATE COM PALAVRA RESERVADA.                                 
094700 1120-U1-SUFIXA-FIELD.                                                    
094800     MOVE WS-U1-SAIDA TO WS-DIG-SAIDA.                                    
094900     MOVE SPACES TO WS-U1-SAIDA.                                          
095000     STRING WS-DIG-SAIDA(1:WS-U1-TAM-S) "_field"                          
095100         DELIMITED BY SIZE INTO WS-U1-SAIDA.                              
095200     ADD 6 TO WS-U1-TAM-S.                                                
095300                                                                          
095400*---------------------------------------------------------------          
095500*  U2 - UTILITARIOS DE VALOR E TEXTO.  ESTA FAMILIA NASCEU NO             
095600*  CHAMADO 0091 SO COM O CALCULO DE TAMANHO E A BUSCA DE                  
095700*  SUBSTRING (HERDADOS DO JEITO QUE A CASA JA FAZIA "SOMA1"/              
095800*  "SOMA2" EM OUTROS PROGRAMAS); GANHOU DIGITOS-SO E NORMALIZA-           
095900*  TEXTO PARA SUPORTAR COMPARACAO DE CAMPO, E SO NO CHAMADO               
096000*  0201 GANHOU O PARSE DE VALOR MONETARIO.                                
096100*---------------------------------------------------------------          
096200*  2000-U2-CALCULA-TAMANHO - TAMANHO EFETIVO (SEM OS BRANCOS DE           
096300*  PREENCHIMENTO A DIREITA) DE WS-TAM-CAMPO, QUE QUEM CHAMA               
096400*  PREENCHE ANTES DO PERFORM.  PARTE DE 40 E VAI RECUANDO                 
096500*  POSICAO POR POSICAO (2010) ATE ACHAR UM CARACTER NAO-BRANCO            
096600*  OU CHEGAR A ZERO (CAMPO TODO EM BRANCO).                               
096700 2000-U2-CALCULA-TAMANHO.                                                 
096800*        ROTINA GENERICA - O CHAMADOR MOVE O CAMPO A MEDIR PARA           
096900*        WS-TAM-CAMPO (40 POSICOES) ANTES DE PERFORMAR ISTO AQUI.         
097000*        COMECA NO FIM DO CAMPO DE 40 POSICOES E RECUA ATE                
097100*        ACHAR UM CARACTER NAO-BRANCO (OU CHEGAR A ZERO).                 
097200     MOVE 40 TO WS-TAM-RESULT.                                            
097300     PERFORM 2010-U2-CALC-TAM-PASSO                                       
097400         UNTIL WS-TAM-RESULT EQUAL ZERO OR                                
097500               WS-TAM-CAMPO(WS-TAM-RESULT:1) NOT EQUAL SPACE.             
097600                                                                          
097700*  2010-U2-CALC-TAM-PASSO - RECUA UMA POSICAO POR CHAMADA.                
097800 2010-U2-CALC-TAM-PASSO.                                                  
097900     SUBTRACT 1 FROM WS-TAM-RESULT.                                       
098000                                                                          
098100*  2020-U2-LOCALIZA-SUBSTR - BUSCA INGENUA (SEM KMP, POIS OS              
098200*  PADROES PROCURADOS SAO SEMPRE CURTOS) DE WS-SS-PADRAO DENTRO           
098300*  DE WS-SS-TEXTO.  O LIMITE JA DESCONTA O TAMANHO DO PADRAO              
098400*  PARA NAO TENTAR COMPARAR ALEM DO FIM DO TEXTO.                         
098500 2020-U2-LOCALIZA-SUBSTR.                                                 
098600*        ROTINA GENERICA REUSADA POR TODAS AS FAMILIAS U3 QUE             
098700*        PRECISAM PROCURAR UMA PALAVRA-CHAVE DENTRO DE TEXTO.             
098800*        "N" E O VALOR DE PARTIDA - SO VIRA "S" SE 2030 ACHAR             
098900*        UM CASAMENTO EXATO EM ALGUMA POSICAO.                            
099000     MOVE "N" TO WS-SS-ACHOU.                                             
099100*        ULTIMA POSICAO EM QUE O PADRAO AINDA CABE DENTRO DO              
099200*        TEXTO, SEM PASSAR DO FIM.                                        
099300     COMPUTE WS-SS-LIMITE = WS-SS-TEXTO-TAM - WS-SS-PADRAO-TAM +          
099400             1.                                                           
099500     MOVE 1 TO WS-SS-POS.                                                 
099600*        PADRAO VAZIO OU MAIOR QUE O TEXTO NUNCA CASA.                    
099700     IF WS-SS-PADRAO-TAM > 0 AND WS-SS-LIMITE > 0                         
099800         PERFORM 2030-U2-LOCALIZA-SUBSTR-P                                
099900             UNTIL WS-SS-POS > WS-SS-LIMITE OR SS-ACHOU-SIM.              
100000                                                                          
100100*  2030-U2-LOCALIZA-SUBSTR-P - UMA TENTATIVA DE CASAMENTO POR             
100200*  POSICAO; SE NAO BATER, AVANCA UMA POSICAO E TENTA DE NOVO.             
100300 2030-U2-LOCALIZA-SUBSTR-P.                                               
100400*        MARCA A ULTIMA POSICAO DO RECORTE TESTADO NESTA                  
100500*        TENTATIVA, PARA REFERENCIA EM CASO DE RASTREIO FUTURO.           
100600     COMPUTE WS-SS-POS-MAIS = WS-SS-POS + WS-SS-PADRAO-TAM - 1.           
100700     IF WS-SS-TEXTO(WS-SS-POS:WS-SS-PADRAO-TAM) EQUAL                     
100800        WS-SS-PADRAO(1:WS-SS-PADRAO-TAM)                                  
100900         MOVE "S" TO WS-SS-ACHOU                                          
101000     ELSE                                                                 
101100         ADD 1 TO WS-SS-POS.                                              
101200                                                                          
101300*  2040-U2-SO-DIGITOS - FILTRA SO OS DIGITOS DE WS-DIG-ENTRADA,           
101400*  DESCARTANDO LETRAS, PONTUACAO E ESPACOS.  USADO NA CHAVE DE            
101500*  DOCUMENTO (2100) PARA TIRAR A PARTE NUMERICA "PURA" DO                 
101600*  NUMERO DO DOCUMENTO, QUE VEM COM MASCARA EM ALGUMAS ABAS DE            
101700*  ORIGEM DO SAT.                                                         
101800 2040-U2-SO-DIGITOS.                                                      
101900*        LIMPA A SAIDA E ZERA O CONTADOR DE DIGITOS GRAVADOS              
102000*        ANTES DE VARRER A ENTRADA - SEM ISSO SOBRARIA LIXO DE            
102100*        UMA CHAMADA ANTERIOR SE A ENTRADA NOVA FOR MAIS CURTA.           
102200     MOVE SPACES TO WS-DIG-SAIDA.                                         
102300     MOVE ZERO TO WS-DIG-TAM-S.                                           
102400*        COPIA PARA A AREA COMUM DE MEDICAO, MAS A MEDICAO REAL           
102500*        AQUI E FEITA POR 2050 (CAMPO DE 44, NAO 40 POSICOES).            
102600*        O CAMPO DE ENTRADA PODE TER ATE 44 POSICOES (CHAVE DE            
102700*        ACESSO COMPLETA) - 2050 MEDE DIRETO SOBRE WS-DIG-ENTRADA.        
102800     MOVE WS-DIG-ENTRADA TO WS-TAM-CAMPO(1:40).                           
102900     MOVE 44 TO WS-DIG-TAM-E.                                             
103000     PERFORM 2050-U2-SODIG-TAMANHO.                                       
103100     MOVE 1 TO WS-DIG-POS.                                                
103200     PERFORM 2070-U2-SO-DIGITOS-PASSO                                     
103300         UNTIL WS-DIG-POS > WS-DIG-TAM-E.                                 
103400                                                                          
103500*  2050-U2-SODIG-TAMANHO - MEDE O TAMANHO EFETIVO DA ENTRADA DE           
103600*  44 POSICOES (CAMPO MAIOR DO QUE O DE 40 DE 2000-U2-CALCULA-            
103700*  TAMANHO PORQUE PRECISA CABER O NUMERO DO DOCUMENTO INTEIRO).           
103800 2050-U2-SODIG-TAMANHO.                                                   
103900*        MESMA TECNICA DE VARREDURA DE TRAS PARA FRENTE DE                
104000*        2000/4010, SO QUE SOBRE A AREA DE 44 POSICOES.                   
104100     PERFORM 2060-U2-SODIG-TAM-PASSO                                      
104200         UNTIL WS-DIG-TAM-E EQUAL ZERO OR                                 
104300               WS-DIG-ENTRADA(WS-DIG-TAM-E:1) NOT EQUAL SPACE.            
104400                                                                          
104500*  2060-U2-SODIG-TAM-PASSO - RECUA UMA POSICAO POR CHAMADA.               
104600 2060-U2-SODIG-TAM-PASSO.                                                 
104700     SUBTRACT 1 FROM WS-DIG-TAM-E.                                        
104800                                                                          
104900*  2070-U2-SO-DIGITOS-PASSO - UM CARACTER POR CHAMADA; SO COPIA           
105000*  PARA A SAIDA QUANDO FOR DIGITO (FAIXA "0" ATE "9" TESTADA NO           
105100*  PROPRIO CARACTER), IGNORANDO TUDO O RESTO SEM GERAR FILLER NA          
105200*  SAIDA.                                                                 
105300 2070-U2-SO-DIGITOS-PASSO.                                                
105400*        WS-DIG-TAM-S SO AVANCA QUANDO O CARACTER E GRAVADO -             
105500*        NAO HA BURACO NA SAIDA, OS DIGITOS FICAM CONTIGUOS.              
105600     IF WS-DIG-ENTRADA(WS-DIG-POS:1) >= "0" AND                           
105700        WS-DIG-ENTRADA(WS-DIG-POS:1) <= "9"                               
105800         ADD 1 TO WS-DIG-TAM-S                                            
105900         MOVE WS-DIG-ENTRADA(WS-DIG-POS:1) TO                             
106000              WS-DIG-SAIDA(WS-DIG-TAM-S:1).                               
106100     ADD 1 TO WS-DIG-POS.                                                 
106200                                                                          
106300*  2080-U2-NORMALIZA-TEXTO - VERSAO "TEXTO LIVRE" DA NORMALIZA-           
106400*  CAO DO U1: DOBRA ACENTO E CAIXA, MAS SO TIRA ESPACO, HIFEN E           
106500*  PONTO (NAO COLAPSA EM SUBLINHADO COMO O U1 FAZ) - USADA PARA           
106600*  COMPARAR DESCRICAO/ESPECIE/SITUACAO ENTRE EXECUCOES SEM SE             
106700*  IMPORTAR COM GRAFIA OU ESPACAMENTO.                                    
106800 2080-U2-NORMALIZA-TEXTO.                                                 
106900*        LIMPA A SAIDA ANTES DE COMECAR - O CHAMADOR SO DEVE              
107000*        CONFIAR NO CONTEUDO DESTA AREA DEPOIS DESTE PERFORM.             
107100     MOVE SPACES TO WS-NORM-SAIDA.                                        
107200     MOVE ZERO TO WS-NORM-TAM.                                            
107300*        USA A MESMA ROTINA DE TAMANHO UTIL (2000) DAS OUTRAS             
107400*        FAMILIAS U2, SO QUE SOBRE A AREA WS-NORM-ENTRADA.                
107500     MOVE WS-NORM-ENTRADA TO WS-TAM-CAMPO(1:40).                          
107600     PERFORM 2000-U2-CALCULA-TAMANHO.                                     
107700     MOVE WS-TAM-RESULT TO WS-NORM-TAM-E.                                 
107800*        CAMPO VAZIO NAO PRECISA DE NENHUM TRATAMENTO - SAI COM           
107900*        WS-NORM-SAIDA EM BRANCO E TAMANHO ZERO.                          
108000     IF WS-NORM-TAM-E > 0                                                 
108100*        TIRA ACENTO (TABELA WS-ORIGEM-ACENTOS/DESTINO-ACENTOS)           
108200*        E DEPOIS REBAIXA PARA MINUSCULAS, NESSA ORDEM.                   
108300         INSPECT WS-NORM-ENTRADA(1:WS-NORM-TAM-E) CONVERTING              
108400             WS-ORIGEM-ACENTOS TO WS-DESTINO-ACENTOS                      
108500         INSPECT WS-NORM-ENTRADA(1:WS-NORM-TAM-E) CONVERTING              
108600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                              
108700             "abcdefghijklmnopqrstuvwxyz"                                 
108800*        PERCORRE O CAMPO JA SEM ACENTO E EM MINUSCULAS, UM               
108900*        CARACTER POR VEZ, MONTANDO A SAIDA EM 2090.                      
109000         MOVE 1 TO WS-NORM-POS                                            
109100         PERFORM 2090-U2-NORM-TEXTO-PASSO                                 
109200             UNTIL WS-NORM-POS > WS-NORM-TAM-E.                           
109300                                                                          
109400*  2090-U2-NORM-TEXTO-PASSO - UM CARACTER POR CHAMADA; SO                 
109500*  DESCARTA ESPACO, HIFEN E PONTO - TUDO O RESTO VAI PARA A               
109600*  SAIDA, DIFERENTE DO COLAPSO EM SUBLINHADO DO PARAGRAFO 1040.           
109700 2090-U2-NORM-TEXTO-PASSO.                                                
109800     IF WS-NORM-ENTRADA(WS-NORM-POS:1) NOT EQUAL SPACE AND                
109900        WS-NORM-ENTRADA(WS-NORM-POS:1) NOT EQUAL "-" AND                  
110000        WS-NORM-ENTRADA(WS-NORM-POS:1) NOT EQUAL "."                      
110100         ADD 1 TO WS-NORM-TAM                                             
110200         MOVE WS-NORM-ENTRADA(WS-NORM-POS:1) TO                           
110300              WS-NORM-SAIDA(WS-NORM-TAM:1).                               
110400     ADD 1 TO WS-NORM-POS.                                                
110500                                                                          
110600*---------------------------------------------------------------          
110700*  U2 - CHAVE DE DOCUMENTO (NUMERO BRUTO, SO-DIGITOS E PAR                
110800*  NUMERO|SERIE), GERADA PARA A TRILHA DE AUDITORIA DE INCLUSAO           
110900*---------------------------------------------------------------          
111000*  2100-U2-MONTA-CHAVE-DOC - MONTA AS TRES VARIANTES DA CHAVE DO          
111100*  DOCUMENTO USADAS SO NO LOG DE AUDITORIA (NUNCA NA CHAVE DE             
111200*  UPSERT, QUE E SEMPRE ABA/LINHA): A FORMA BRUTA EM MINUSCULAS,          
111300*  A FORMA SO-DIGITOS (PARA ACHAR O MESMO DOCUMENTO DIGITADO              
111400*  DIFERENTE EM DUAS ABAS) E O PAR "NUMERO|SERIE" USADO COMO              
111500*  CHAVE DE COMPARACAO QUANDO NAO HA CHAVE DE ACESSO DE 44                
111600*  POSICOES.                                                              
111700 2100-U2-MONTA-CHAVE-DOC.                                                 
111800*        WS-DOC-CHAVE-RAW: NUMERO DO DOCUMENTO EM MINUSCULAS,             
111900*        USADO NA TRILHA DE AUDITORIA PARA COMPARAR DUPLICIDADE           
112000*        DE FORMA INSENSIVEL A CAIXA.                                     
112100     MOVE SPACES TO WS-DOC-CHAVE-RAW.                                     
112200     MOVE IN-NUMERO-DOC TO WS-DOC-CHAVE-RAW.                              
112300     INSPECT WS-DOC-CHAVE-RAW CONVERTING                                  
112400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
112500         "abcdefghijklmnopqrstuvwxyz".                                    
112600*        WS-DOC-CHAVE-DIG: SO OS DIGITOS DO NUMERO DO DOCUMENTO,          
112700*        USADO PARA COMPARAR "123" COM "No. 123" COMO O MESMO             
112800*        DOCUMENTO.                                                       
112900     MOVE IN-NUMERO-DOC TO WS-DIG-ENTRADA(1:12).                          
113000     MOVE SPACES TO WS-DIG-ENTRADA(13:32).                                
113100     PERFORM 2040-U2-SO-DIGITOS.                                          
113200     MOVE WS-DIG-SAIDA(1:12) TO WS-DOC-CHAVE-DIG.                         
113300     MOVE WS-DOC-CHAVE-RAW TO WS-TAM-CAMPO(1:12).                         
113400     MOVE SPACES TO WS-TAM-CAMPO(13:28).                                  
113500     PERFORM 2000-U2-CALCULA-TAMANHO.                                     
113600     MOVE WS-TAM-RESULT TO WS-DOC-CHAVE-TAM.                              
113700*        WS-DOC-CHAVE-PAR: NUMERO+SERIE COMBINADOS COM UM "|"             
113800*        DE SEPARADOR (STRING VERB), PARA DISTINGUIR O DOCUMENTO          
113900*        "123" SERIE "1" DO DOCUMENTO "123" SERIE "2" NA TRILHA           
114000*        DE AUDITORIA.                                                    
114100     MOVE SPACES TO WS-DOC-CHAVE-PAR.                                     
114200     IF WS-DOC-CHAVE-TAM > 0                                              
114300         STRING WS-DOC-CHAVE-RAW(1:WS-DOC-CHAVE-TAM) "|"                  
114400                IN-SERIE DELIMITED BY SIZE INTO WS-DOC-CHAVE-PAR          
114500     ELSE                                                                 
114600         STRING "|" IN-SERIE DELIMITED BY SIZE INTO                       
114700                WS-DOC-CHAVE-PAR.                                         
114800                                                                          
114900*---------------------------------------------------------------          
115000*  U2 - PARSE DE VALOR MONETARIO (CHAMADO 0201).  O CAMPO                 
115100*  IN-VALOR-TOTAL CHEGA COMO TEXTO LIVRE DA PLANILHA, PODENDO             
115200*  TRAZER O PREFIXO "R$ ", PONTO DE MILHAR E VIRGULA DECIMAL NO           
115300*  FORMATO BRASILEIRO, OU JA VIR NO FORMATO NUMERICO COM PONTO.           
115400*  O RESULTADO E SEMPRE TRUNCADO EM DUAS CASAS, NUNCA ARREDONDADO         
115500*  - ASSIM FICA IGUAL AO VALOR QUE O SAT GRAVOU NA PLANILHA.              
115600*---------------------------------------------------------------          
115700*  2200-U2-PARSE-DECIMAL - ORQUESTRA O PARSE EM QUATRO PASSOS:            
115800*  TIRA "R$ " E ESPACOS (2210), CONTA AS VIRGULAS PARA DECIDIR            
115900*  SE E FORMATO BRASILEIRO (2230), CONVERTE VIRGULA EM PONTO E            
116000*  TIRA O PONTO DE MILHAR QUANDO FOR O CASO (2250), VALIDA SE O           
116100*  QUE SOBROU E REALMENTE NUMERICO (2270) E SO ENTAO CONVERTE             
116200*  PARA O CAMPO NUMERICO FINAL (2290).  VALOR INVALIDO OU VAZIO           
116300*  FICA ZERO.                                                             
116400 2200-U2-PARSE-DECIMAL.                                                   
116500*        COMECA OTIMISTA (VALIDO, RESULTADO ZERO) - QUALQUER              
116600*        PASSO ABAIXO PODE DERRUBAR A FLAG, NUNCA O CONTRARIO.            
116700     MOVE IN-VALOR-TOTAL TO WS-DEC-ENTRADA.                               
116800     MOVE ZERO TO WS-DEC-RESULTADO.                                       
116900     MOVE SPACE TO WS-DEC-SINAL.                                          
117000     MOVE "S" TO WS-DEC-VALIDO.                                           
117100*        TIRA "R$" E ESPACO (2210), DEPOIS CONTA VIRGULA PARA             
117200*        SABER SE O VALOR VEIO EM FORMATO BRASILEIRO (2230).              
117300     PERFORM 2210-U2-DEC-FILTRA-RS-ESP.                                   
117400     PERFORM 2230-U2-DEC-CONTA-VIRGULA.                                   
117500     IF WS-DEC-QTD-VIRG EQUAL 1                                           
117600         PERFORM 2250-U2-DEC-FORMATO-BR.                                  
117700*        SO DEPOIS DA CONVERSAO DE FORMATO E QUE O CAMPO E                
117800*        VALIDADO CARACTER A CARACTER (2270).                             
117900     PERFORM 2270-U2-DEC-VALIDA-NUM.                                      
118000*        CAMPO SEM NENHUM CARACTER UTIL FICA INVALIDO, AINDA              
118100*        QUE 2270 NAO TENHA ACHADO NADA ERRADO NELE.                      
118200     IF WS-DEC-TAM EQUAL ZERO                                             
118300         MOVE "N" TO WS-DEC-VALIDO.                                       
118400*        SO CONVERTE PARA NUMERICO (2290) QUANDO TUDO PASSOU;             
118500*        CASO CONTRARIO O RESULTADO FICA ZERO (JA ZERADO ACIMA).          
118600     IF WS-DEC-VALIDO EQUAL "S"                                           
118700         PERFORM 2290-U2-DEC-CONVERTE.                                    
118800                                                                          
118900*  2210-U2-DEC-FILTRA-RS-ESP - PASSA PELAS 18 POSICOES DO CAMPO           
119000*  ORIGINAL (O CAMPO TEM 18 POSICOES NA LINHA DO SAT) TIRANDO O           
119100*  PREFIXO "R$" E OS ESPACOS, DEIXANDO SO OS CARACTERES QUE               
119200*  IMPORTAM PARA O VALOR EM WS-DEC-BUF.                                   
119300 2210-U2-DEC-FILTRA-RS-ESP.                                               
119400*        ZERA O BUFFER E O TAMANHO ANTES DE COMECAR - SOBRA DE            
119500*        UM VALOR ANTERIOR MAIS LONGO NAO PODE FICAR NO BUFFER.           
119600     MOVE SPACES TO WS-DEC-BUF.                                           
119700     MOVE 1 TO WS-DEC-POS.                                                
119800     MOVE ZERO TO WS-DEC-TAM.                                             
119900     PERFORM 2220-U2-DEC-FILTRA-PASSO UNTIL WS-DEC-POS > 18.              
120000                                                                          
120100*  2220-U2-DEC-FILTRA-PASSO - UMA POSICAO POR CHAMADA.  "R$"              
120200*  JUNTO PULA AS DUAS POSICOES DE UMA VEZ; ESPACO E DESCARTADO            
120300*  SEM COPIAR; QUALQUER OUTRO CARACTER VAI PARA O BUFFER.                 
120400 2220-U2-DEC-FILTRA-PASSO.                                                
120500*        CHAMADO UMA VEZ PARA CADA UMA DAS 18 POSICOES DO CAMPO           
120600*        DE VALOR - O RESULTADO FINAL EM WS-DEC-BUF FICA SEMPRE           
120700*        MENOR OU IGUAL A 18 POSICOES, NUNCA MAIOR.                       
120800*        OLHA UMA POSICAO ADIANTE PARA TESTAR O PAR "R$" DE UMA           
120900*        SO VEZ, SEM PASSAR DO LIMITE DO CAMPO.                           
121000     MOVE WS-DEC-POS TO WS-DEC-POS-MAIS1.                                 
121100     ADD 1 TO WS-DEC-POS-MAIS1.                                           
121200*        "R$" JUNTO - PULA AS DUAS POSICOES SEM COPIAR NADA.              
121300     IF WS-DEC-ENTRADA(WS-DEC-POS:1) EQUAL "R" AND                        
121400        WS-DEC-POS < 18 AND                                               
121500        WS-DEC-ENTRADA(WS-DEC-POS-MAIS1:1) EQUAL "$"                      
121600         ADD 2 TO WS-DEC-POS                                              
121700     ELSE                                                                 
121800*        ESPACO SOLTO TAMBEM E DESCARTADO SEM COPIAR.                     
121900         IF WS-DEC-ENTRADA(WS-DEC-POS:1) EQUAL SPACE                      
122000             ADD 1 TO WS-DEC-POS                                          
122100         ELSE                                                             
122200*        QUALQUER OUTRO CARACTER (DIGITO, PONTO, VIRGULA, SINAL)          
122300*        E COPIADO PARA O BUFFER, AVANCANDO O TAMANHO UTIL.               
122400             ADD 1 TO WS-DEC-TAM                                          
122500             MOVE WS-DEC-ENTRADA(WS-DEC-POS:1) TO                         
122600                  WS-DEC-BUF(WS-DEC-TAM:1)                                
122700             ADD 1 TO WS-DEC-POS.                                         
122800                                                                          
122900*  2230-U2-DEC-CONTA-VIRGULA - UMA VIRGULA NO BUFFER QUER DIZER           
123000*  "FORMATO BRASILEIRO" (1.234,56); NENHUMA OU MAIS DE UMA QUER           
123100*  DIZER QUE JA ESTA NO FORMATO COM PONTO DECIMAL OU E INVALIDO           
123200*  - A DECISAO FINAL FICA PARA 2270-U2-DEC-VALIDA-NUM.                    
123300 2230-U2-DEC-CONTA-VIRGULA.                                               
123400*        SE O CAMPO JA VIER VAZIO (APOS O FILTRO DE 2220), NEM            
123500*        PRECISA VARRER - A CONTAGEM FICA ZERO DE QUALQUER JEITO.         
123600     MOVE ZERO TO WS-DEC-QTD-VIRG.                                        
123700*        WS-DEC-QTD-VIRG E QUEM DECIDE, LA NO CHAMADOR, SE O              
123800*        VALOR ESTA NO FORMATO BRASILEIRO (UMA VIRGULA) OU NAO.           
123900     MOVE 1 TO WS-DEC-POS.                                                
124000     IF WS-DEC-TAM > 0                                                    
124100         PERFORM 2240-U2-DEC-CTVIRG-PASSO                                 
124200             UNTIL WS-DEC-POS > WS-DEC-TAM.                               
124300                                                                          
124400*  2240-U2-DEC-CTVIRG-PASSO - CONTA UMA VIRGULA POR CHAMADA.              
124500 2240-U2-DEC-CTVIRG-PASSO.                                                
124600     IF WS-DEC-BUF(WS-DEC-POS:1) EQUAL ","                                
124700         ADD 1 TO WS-DEC-QTD-VIRG.                                        
124800     ADD 1 TO WS-DEC-POS.                                                 
124900                                                                          
125000*  2250-U2-DEC-FORMATO-BR - SO E CHAMADO QUANDO HA EXATAMENTE             
125100*  UMA VIRGULA (FORMATO BRASILEIRO CONFIRMADO).  RECONSTROI O             
125200*  VALOR TROCANDO "," POR "." (SEPARADOR DECIMAL) E DESCARTANDO           
125300*  QUALQUER "." QUE TENHA SOBRADO (SEPARADOR DE MILHAR).                  
125400 2250-U2-DEC-FORMATO-BR.                                                  
125500*        WS-DEC-SO FAZ DUPLO PAPEL: CONTADOR DE QUANTOS                   
125600*        CARACTERES JA FORAM GRAVADOS NO BUFFER2 E, AO FINAL,             
125700*        O NOVO TAMANHO DO CAMPO (JA SEM OS PONTOS DE MILHAR).            
125800     MOVE SPACES TO WS-DEC-BUF2.                                          
125900     MOVE ZERO TO WS-DEC-SO.                                              
126000     MOVE 1 TO WS-DEC-POS.                                                
126100     PERFORM 2260-U2-DEC-FMTBR-PASSO                                      
126200         UNTIL WS-DEC-POS > WS-DEC-TAM.                                   
126300*        DEVOLVE O RESULTADO PARA O BUFFER PRINCIPAL - DAQUI PRA          
126400*        FRENTE O VALOR JA ESTA NO FORMATO QUE 2270/2290 ESPERAM.         
126500     MOVE WS-DEC-SO TO WS-DEC-TAM.                                        
126600     MOVE WS-DEC-BUF2 TO WS-DEC-BUF.                                      
126700                                                                          
126800*  2260-U2-DEC-FMTBR-PASSO - UM CARACTER POR CHAMADA; PONTO DE            
126900*  MILHAR E DESCARTADO, VIRGULA VIRA PONTO, O RESTO E COPIADO.            
127000 2260-U2-DEC-FMTBR-PASSO.                                                 
127100*        PONTO DE MILHAR: NEM COPIA NEM AVANCA WS-DEC-SO - O              
127200*        CARACTER SIMPLESMENTE DESAPARECE DO RESULTADO.                   
127300     IF WS-DEC-BUF(WS-DEC-POS:1) NOT EQUAL "."                            
127400         ADD 1 TO WS-DEC-SO                                               
127500*        VIRGULA BRASILEIRA VIRA O PONTO DECIMAL QUE A ROTINA DE          
127600*        CONVERSAO NUMERICA FINAL (2290) ESPERA ENCONTRAR.                
127700         IF WS-DEC-BUF(WS-DEC-POS:1) EQUAL ","                            
127800             MOVE "." TO WS-DEC-BUF2(WS-DEC-SO:1)                         
127900         ELSE                                                             
128000             MOVE WS-DEC-BUF(WS-DEC-POS:1) TO                             
128100                  WS-DEC-BUF2(WS-DEC-SO:1).                               
128200     ADD 1 TO WS-DEC-POS.                                                 
128300                                                                          
128400*  2270-U2-DEC-VALIDA-NUM - DETECTA SINAL NEGATIVO NA FRENTE DO           
128500*  VALOR E DELEGA A VALIDACAO CARACTER A CARACTER PARA 2280,              
128600*  QUE PARA NO PRIMEIRO CARACTER INVALIDO ENCONTRADO.  CAMPO SEM          
128700*  NENHUM CARACTER DEPOIS DO SINAL JA E INVALIDO DE CARA.                 
128800 2270-U2-DEC-VALIDA-NUM.                                                  
128900*        COMECA OTIMISTA - SO VIRA "N" SE O SINAL FOR A UNICA             
129000*        COISA NO CAMPO OU SE 2280 ACHAR CARACTER INVALIDO.               
129100     MOVE "S" TO WS-DEC-VALIDO.                                           
129200     MOVE SPACE TO WS-DEC-SINAL.                                          
129300     MOVE ZERO TO WS-DEC-PONTO-POS.                                       
129400     MOVE 1 TO WS-DEC-POS.                                                
129500*        SINAL NEGATIVO, SE HOUVER, SO PODE SER O PRIMEIRO                
129600*        CARACTER DO BUFFER JA FILTRADO.                                  
129700     IF WS-DEC-TAM > 0 AND WS-DEC-BUF(1:1) EQUAL "-"                      
129800         MOVE "-" TO WS-DEC-SINAL                                         
129900         MOVE 2 TO WS-DEC-POS.                                            
130000*        SO SINAL E MAIS NADA (WS-DEC-POS JA PASSOU DO TAMANHO)           
130100*        - CAMPO INVALIDO; CASO CONTRARIO, VALIDA RESTO A RESTO.          
130200     IF WS-DEC-POS > WS-DEC-TAM                                           
130300         MOVE "N" TO WS-DEC-VALIDO                                        
130400     ELSE                                                                 
130500*        LACO PARA NO PRIMEIRO CARACTER INVALIDO (2280 DESLIGA            
130600*        WS-DEC-VALIDO) - NAO PRECISA VARRER O RESTO DO CAMPO.            
130700         PERFORM 2280-U2-DEC-VALIDA-PASSO                                 
130800             UNTIL WS-DEC-POS > WS-DEC-TAM                                
130900                 OR WS-DEC-VALIDO EQUAL "N".                              
131000                                                                          
131100*  2280-U2-DEC-VALIDA-PASSO - UM CARACTER POR CHAMADA.  PONTO             
131200*  REPETIDO INVALIDA O CAMPO (SO PODE HAVER UM PONTO DECIMAL);            
131300*  QUALQUER CARACTER QUE NAO SEJA PONTO NEM DIGITO TAMBEM                 
131400*  INVALIDA.                                                              
131500 2280-U2-DEC-VALIDA-PASSO.                                                
131600*        GUARDA A POSICAO DO PRIMEIRO PONTO PARA 2290 SEPARAR A           
131700*        PARTE INTEIRA DA FRACIONARIA SEM PRECISAR PROCURAR DE NOVO.      
131800     IF WS-DEC-BUF(WS-DEC-POS:1) EQUAL "."                                
131900         IF WS-DEC-PONTO-POS NOT EQUAL ZERO                               
132000             MOVE "N" TO WS-DEC-VALIDO                                    
132100         ELSE                                                             
132200             MOVE WS-DEC-POS TO WS-DEC-PONTO-POS                          
132300     ELSE                                                                 
132400*        COMPARACAO DIRETA COM A FAIXA DE CARACTER "0" ATE "9" -          
132500*        QUALQUER CARACTER FORA DA FAIXA INVALIDA O VALOR.                
132600         IF WS-DEC-BUF(WS-DEC-POS:1) < "0" OR                             
132700            WS-DEC-BUF(WS-DEC-POS:1) > "9"                                
132800             MOVE "N" TO WS-DEC-VALIDO.                                   
132900     ADD 1 TO WS-DEC-POS.                                                 
133000                                                                          
133100*  2290-U2-DEC-CONVERTE - SEPARA A PARTE INTEIRA DA FRACIONARIA           
133200*  PELA POSICAO DO PONTO (SE HOUVER) E MONTA O NUMERO FINAL EM            
133300*  WS-DEC-ACUM/WS-DEC-ACUM-R (VER REDEFINES NA WORKING-STORAGE).          
133400*  A PARTE FRACIONARIA E SEMPRE FORCADA A DUAS CASAS ("00" POR            
133500*  PADRAO, PREENCHIDA A DIREITA COM ZERO QUANDO SO HA UM                  
133600*  DIGITO) - NAO HA ARREDONDAMENTO, SO TRUNCAMENTO OU                     
133700*  COMPLEMENTO COM ZERO.                                                  
133800 2290-U2-DEC-CONVERTE.                                                    
133900*        PULA O SINAL DE MENOS, SE HOUVER, PARA NAO ENTRAR NA             
134000*        PARTE INTEIRA.                                                   
134100     MOVE 1 TO WS-DEC-POS.                                                
134200     IF WS-DEC-SINAL EQUAL "-"                                            
134300         MOVE 2 TO WS-DEC-POS.                                            
134400*        SEM PONTO DECIMAL, O VALOR TODO (MENOS O SINAL) E A              
134500*        PARTE INTEIRA E A FRACAO E ZERO; COM PONTO, A PARTE              
134600*        INTEIRA VAI DO SINAL ATE O PONTO E A FRACAO, DO PONTO            
134700*        ATE O FIM.                                                       
134800     IF WS-DEC-PONTO-POS EQUAL ZERO                                       
134900         COMPUTE WS-DEC-INT-TAM = WS-DEC-TAM - WS-DEC-POS + 1             
135000         MOVE ZERO TO WS-DEC-FRAC-TAM                                     
135100     ELSE                                                                 
135200         COMPUTE WS-DEC-INT-TAM = WS-DEC-PONTO-POS - WS-DEC-POS           
135300         COMPUTE WS-DEC-FRAC-TAM = WS-DEC-TAM - WS-DEC-PONTO-POS.         
135400*        PARTE INTEIRA VAZIA (EX. ".50") GRAVA ZERO - O CAMPO             
135500*        WS-DEC-ACUM-INT NAO PODE RECEBER UM RECORTE DE TAMANHO           
135600*        ZERO OU NEGATIVO.                                                
135700     IF WS-DEC-INT-TAM > 0                                                
135800         MOVE WS-DEC-BUF(WS-DEC-POS:WS-DEC-INT-TAM) TO                    
135900              WS-DEC-ACUM-INT                                             
136000     ELSE                                                                 
136100         MOVE ZERO TO WS-DEC-ACUM-INT.                                    
136200*        PARTE FRACIONARIA SEMPRE FICA COM 2 POSICOES (TRUNCADA,          
136300*        NUNCA ARREDONDADA): 1 DIGITO APOS O PONTO VIRA "X0",             
136400*        2 OU MAIS DIGITOS SO PEGA OS 2 PRIMEIROS, NENHUM DIGITO          
136500*        FICA "00".                                                       
136600     MOVE "00" TO WS-DEC-FRAC-STR.                                        
136700     IF WS-DEC-FRAC-TAM EQUAL 1                                           
136800         MOVE WS-DEC-BUF(WS-DEC-PONTO-POS + 1:1) TO                       
136900              WS-DEC-FRAC-STR(1:1)                                        
137000         MOVE "0" TO WS-DEC-FRAC-STR(2:1)                                 
137100     ELSE                                                                 
137200         IF WS-DEC-FRAC-TAM > 1                                           
137300             MOVE WS-DEC-BUF(WS-DEC-PONTO-POS + 1:2) TO                   
137400                  WS-DEC-FRAC-STR.                                        
137500     MOVE WS-DEC-FRAC-STR TO WS-DEC-ACUM-FRA.                             
137600*        WS-DEC-ACUM (REDEFINIDO POR WS-DEC-ACUM-R) JA TEM A              
137700*        PARTE INTEIRA E FRACIONARIA MONTADAS; SO FALTA APLICAR           
137800*        O SINAL NO RESULTADO FINAL.                                      
137900     IF WS-DEC-SINAL EQUAL "-"                                            
138000         COMPUTE WS-DEC-RESULTADO = ZERO - WS-DEC-ACUM                    
138100     ELSE                                                                 
138200         MOVE WS-DEC-ACUM TO WS-DEC-RESULTADO.                            
138300                                                                          
138400*---------------------------------------------------------------          
138500*  U3 - CLASSIFICACAO DE SITUACAO.  O CAMPO IN-SITUACAO E TEXTO           
138600*  LIVRE VINDO DO SAT ("Autorizado o uso", "Cancelada", etc);             
138700*  SO INTERESSAM TRES RESULTADOS AO CADASTRO MESTRE:                      
138800*  "CANCELADA", "AUTORIZADA" OU O TEXTO ORIGINAL QUANDO NENHUMA           
138900*  DAS DUAS PALAVRAS-CHAVE BATE (OU "DESCONHECIDO" SE A LINHA             
139000*  VEIO EM BRANCO).                                                       
139100*---------------------------------------------------------------          
139200*  3000-U3-CLASSIFICA-STATUS - PUT A SITUACAO EM MAIUSCULAS E             
139300*  PROCURA "CANCEL" PRIMEIRO (CANCELAMENTO SEMPRE GANHA DE                
139400*  AUTORIZACAO, POIS UM DOCUMENTO CANCELADO PODE TER SIDO                 
139500*  AUTORIZADO ANTES); SE NAO ACHAR, DELEGA A 3010 A BUSCA PELAS           
139600*  VARIANTES DE "AUTORIZADO".  AS 88-LEVELS STATUS-CANCELADA E            
139700*  STATUS-AUTORIZADA DECIDEM O TEXTO FINAL GRAVADO EM                     
139800*  WS-ST-LEGIVEL.                                                         
139900 3000-U3-CLASSIFICA-STATUS.                                               
140000*        COLOCA A SITUACAO EM MAIUSCULAS PARA A BUSCA DE                  
140100*        SUBSTRING NAO DEPENDER DE CAIXA.                                 
140200     MOVE SPACES TO WS-ST-NORMALIZADO.                                    
140300     MOVE IN-SITUACAO TO WS-ST-NORMALIZADO.                               
140400*        SO MAIUSCULAS AQUI, SEM REMOCAO DE ACENTO - O CAMPO              
140500*        SITUACAO NORMALMENTE CHEGA SEM ACENTUACAO DA PLANILHA.           
140600     INSPECT WS-ST-NORMALIZADO CONVERTING                                 
140700         "abcdefghijklmnopqrstuvwxyz" TO                                  
140800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
140900*        REAPROVEITA A ROTINA GENERICA DE TAMANHO UTIL (2000)             
141000*        SOBRE A AREA WS-TAM-CAMPO, POR ISSO O COPY PARA LA.              
141100     MOVE WS-ST-NORMALIZADO TO WS-TAM-CAMPO(1:25).                        
141200     MOVE SPACES TO WS-TAM-CAMPO(26:15).                                  
141300     PERFORM 2000-U2-CALCULA-TAMANHO.                                     
141400     MOVE WS-TAM-RESULT TO WS-ST-TAM.                                     
141500*        WS-ST-TAM ALIMENTA O TESTE DE CAMPO VAZIO MAIS ABAIXO E          
141600*        TAMBEM O TAMANHO PASSADO A 2020 EM CADA TENTATIVA DE MATCH.      
141700*        COMECA SEM NENHUM INDICADOR LIGADO ANTES DE TESTAR.              
141800     MOVE "N" TO WS-ST-CANCELADA.                                         
141900     MOVE "N" TO WS-ST-AUTORIZADA.                                        
142000*        CANCELAMENTO TEM PRIORIDADE SOBRE AUTORIZACAO: SE O              
142100*        TEXTO TIVER AS DUAS PALAVRAS (CASO RARO, MAS JA                  
142200*        ACONTECEU NA PLANILHA DE AJUSTE FISCAL), FICA VALENDO            
142300*        A CANCELADA.                                                     
142400     IF WS-ST-TAM > 0                                                     
142500         MOVE WS-ST-NORMALIZADO TO WS-SS-TEXTO(1:25)                      
142600         MOVE WS-ST-TAM TO WS-SS-TEXTO-TAM                                
142700         MOVE "CANCEL" TO WS-SS-PADRAO                                    
142800         MOVE 6 TO WS-SS-PADRAO-TAM                                       
142900         PERFORM 2020-U2-LOCALIZA-SUBSTR                                  
143000         IF SS-ACHOU-SIM                                                  
143100             MOVE "S" TO WS-ST-CANCELADA                                  
143200         ELSE                                                             
143300             PERFORM 3010-U3-TESTA-AUTORIZADA.                            
143400*        A PARTIR DAQUI SO RESTA DECIDIR QUAL TEXTO FIXO GRAVAR           
143500*        NO CADASTRO - AS DUAS FLAGS JA ESTAO DEFINIDAS ACIMA.            
143600*        TEXTO LEGIVEL FINAL GRAVADO NO CADASTRO.                         
143700     IF STATUS-CANCELADA                                                  
143800*        88-LEVEL LIGADA POR WS-ST-CANCELADA = "S" ACIMA.                 
143900         MOVE "CANCELADA" TO WS-ST-LEGIVEL                                
144000     ELSE                                                                 
144100         IF STATUS-AUTORIZADA                                             
144200*        88-LEVEL LIGADA POR 3010-U3-TESTA-AUTORIZADA.                    
144300             MOVE "AUTORIZADA" TO WS-ST-LEGIVEL                           
144400         ELSE                                                             
144500*        NEM CANCELADA NEM AUTORIZADA: SE A SITUACAO VIER EM              
144600*        BRANCO, GRAVA "DESCONHECIDO"; SENAO, GRAVA O TEXTO               
144700*        ORIGINAL DA PLANILHA, JA EM MAIUSCULAS.                          
144800             IF WS-ST-TAM EQUAL ZERO                                      
144900                 MOVE "DESCONHECIDO" TO WS-ST-LEGIVEL                     
145000             ELSE                                                         
145100*        TEXTO ORIGINAL PRESERVADO PARA O TIME FISCAL PODER               
145200*        CONFERIR PALAVRAS NOVAS QUE AINDA NAO ENTRARAM NAS               
145300*        LISTAS DE 3010/3120 (SITUACAO NOVA, AINDA SEM REGRA).            
145400                 MOVE WS-ST-NORMALIZADO TO WS-ST-LEGIVEL.                 
145500                                                                          
145600*  3010-U3-TESTA-AUTORIZADA - PROCURA, EM ORDEM DE PREFERENCIA,           
145700*  AS CINCO PALAVRAS-CHAVE QUE O TIME FISCAL JA VIU APARECER NA           
145800*  COLUNA DE SITUACAO PARA DOCUMENTO EM ORDEM: "AUTORIZ(ADO)",            
145900*  "APROV(ADO)", "NORMAL", "REGULAR" E "EMITID(O)".  PARA NO              
146000*  PRIMEIRO QUE BATER; SE NENHUM BATER, O DOCUMENTO FICA SEM A            
146100*  88-LEVEL LIGADA E CAI NO RAMO "TEXTO ORIGINAL" DO PARAGRAFO            
146200*  ANTERIOR.                                                              
146300 3010-U3-TESTA-AUTORIZADA.                                                
146400*        TENTATIVA 1: "AUTORIZ" (COBRE "AUTORIZADO"/"AUTORIZADA").        
146500*        A AREA DE TRABALHO E DE SUBSTRING E COMPARTILHADA COM            
146600*        3000, 3100 E 3120 - POR ISSO TODA CHAMADA AQUI REARMA            
146700*        WS-SS-TEXTO/WS-SS-PADRAO ANTES DE CADA PERFORM 2020.             
146800     MOVE WS-ST-NORMALIZADO TO WS-SS-TEXTO(1:25).                         
146900     MOVE WS-ST-TAM TO WS-SS-TEXTO-TAM.                                   
147000     MOVE "AUTORIZ" TO WS-SS-PADRAO.                                      
147100*        7 POSICOES - TAMANHO DO RADICAL, NAO DA PALAVRA COMPLETA.        
147200     MOVE 7 TO WS-SS-PADRAO-TAM.                                          
147300*        RADICAL SEM SUFIXO DE GENERO PARA COBRIR AS DUAS FORMAS          
147400*        QUE A PLANILHA TRAZ ("AUTORIZADO" E "AUTORIZADA").               
147500     PERFORM 2020-U2-LOCALIZA-SUBSTR.                                     
147600*        ACHOU "AUTORIZ" - NAO PRECISA TESTAR AS OUTRAS QUATRO            
147700*        PALAVRAS, JA DECIDIU.                                            
147800     IF SS-ACHOU-SIM                                                      
147900         MOVE "S" TO WS-ST-AUTORIZADA                                     
148000     ELSE                                                                 
148100*        TENTATIVA 2: "APROV" (COBRE "APROVADO"/"APROVACAO").             
148200         MOVE "APROV" TO WS-SS-PADRAO                                     
148300         MOVE 5 TO WS-SS-PADRAO-TAM                                       
148400         PERFORM 2020-U2-LOCALIZA-SUBSTR                                  
148500*        SS-ACHOU-SIM E A 88-LEVEL DE WS-SS-ACHOU, LIGADA POR 2020.       
148600         IF SS-ACHOU-SIM                                                  
148700             MOVE "S" TO WS-ST-AUTORIZADA                                 
148800         ELSE                                                             
148900*        TENTATIVA 3: "NORMAL" (SITUACAO OPERACIONAL NORMAL).             
149000             MOVE "NORMAL" TO WS-SS-PADRAO                                
149100             MOVE 6 TO WS-SS-PADRAO-TAM                                   
149200             PERFORM 2020-U2-LOCALIZA-SUBSTR                              
149300             IF SS-ACHOU-SIM                                              
149400                 MOVE "S" TO WS-ST-AUTORIZADA                             
149500             ELSE                                                         
149600*        TENTATIVA 4: "REGULAR".                                          
149700                 MOVE "REGULAR" TO WS-SS-PADRAO                           
149800                 MOVE 7 TO WS-SS-PADRAO-TAM                               
149900                 PERFORM 2020-U2-LOCALIZA-SUBSTR                          
150000                 IF SS-ACHOU-SIM                                          
150100                     MOVE "S" TO WS-ST-AUTORIZADA                         
150200                 ELSE                                                     
150300*        TENTATIVA 5 (ULTIMA): "EMITID" (COBRE "EMITIDO"/                 
150400*        "EMITIDA"); SE TAMBEM NAO BATER, A 88-LEVEL FICA "N".            
150500                     MOVE "EMITID" TO WS-SS-PADRAO                        
150600                     MOVE 6 TO WS-SS-PADRAO-TAM                           
150700                     PERFORM 2020-U2-LOCALIZA-SUBSTR                      
150800                     IF SS-ACHOU-SIM                                      
150900                         MOVE "S" TO WS-ST-AUTORIZADA.                    
151000                                                                          
151100*---------------------------------------------------------------          
151200*  U3 - CLASSIFICACAO DE MODELO (NF-E X NFC-E), CHAMADO 0244.             
151300*  TRES FONTES SAO TENTADAS NESTA ORDEM DE CONFIANCA: O NOME DA           
151400*  ESPECIE DO DOCUMENTO, O CAMPO DE MODELO PROPRIAMENTE DITO E,           
151500*  SO SE AS DUAS ANTERIORES NAO DECIDIREM, OS DOIS DIGITOS DE             
151600*  MODELO DENTRO DA CHAVE DE ACESSO DE 44 POSICOES (POSICOES              
151700*  21-22 DA CHAVE, QUE E ONDE A SEFAZ GRAVA O CODIGO DO MODELO            
151800*  FISCAL - "55" PARA NF-E, "65" PARA NFC-E).                             
151900*---------------------------------------------------------------          
152000*  3100-U3-CLASSIFICA-MODELO - PERFORMADO ATRAVES DE PERFORM              
152100*  ... THRU PORQUE PRECISA DE SAIDA ANTECIPADA (GO TO PARA O              
152200*  EXIT) LOGO QUE UMA DAS FONTES JA DECIDIU O MODELO, SEM                 
152300*  PRECISAR TENTAR AS FONTES SEGUINTES.                                   
152400 3100-U3-CLASSIFICA-MODELO.                                               
152500*        NENHUMA DAS DUAS FLAGS COMECA LIGADA - SO UMA DAS TRES           
152600*        FONTES ABAIXO (ESPECIE, MODELO OU CHAVE DE ACESSO)               
152700*        PODE LIGAR NFCE OU NFE, NUNCA AS DUAS.                           
152800     MOVE "N" TO WS-MD-NFCE.                                              
152900     MOVE "N" TO WS-MD-NFE.                                               
153000*        NORMALIZA A ESPECIE (MAIUSCULAS, SEM ACENTO, SEM                 
153100*        ESPACO) DO MESMO JEITO QUE O U2 NORMALIZA TEXTO LIVRE            
153200*        PARA MATCH, JA QUE A PLANILHA TRAZ "NFC-e", "NFCe",              
153300*        "nfc-e" ETC. DE FORMA INCONSISTENTE.                             
153400     MOVE IN-ESPECIE TO WS-NORM-ENTRADA(1:10).                            
153500     MOVE SPACES TO WS-NORM-ENTRADA(11:30).                               
153600     PERFORM 2080-U2-NORMALIZA-TEXTO.                                     
153700     MOVE WS-NORM-SAIDA(1:10) TO WS-MD-ESPECIE-NORM.                      
153800     MOVE WS-NORM-TAM TO WS-MD-ESPECIE-TAM.                               
153900*        FONTE 1: NOME DA ESPECIE DO DOCUMENTO.  E A FONTE MAIS           
154000*        CONFIAVEL - QUANDO PREENCHIDA, A PLANILHA ORIGEM JA              
154100*        TRAZ O TIPO DE NOTA POR EXTENSO, SEM AMBIGUIDADE.                
154200     IF WS-MD-ESPECIE-TAM > 0                                             
154300         PERFORM 3110-U3-TESTA-ESPECIE                                    
154400         IF WS-MD-NFCE EQUAL "S" OR WS-MD-NFE EQUAL "S"                   
154500             GO TO 3100-U3-CLASSIFICA-MODELO-EXIT.                        
154600*        SE A ESPECIE DECIDIU, NEM CHEGA A NORMALIZAR O CAMPO             
154700*        MODELO - O GO TO ACIMA JA SAIU DO PARAGRAFO.                     
154800     MOVE IN-MODELO TO WS-NORM-ENTRADA(1:5).                              
154900     MOVE SPACES TO WS-NORM-ENTRADA(6:35).                                
155000     PERFORM 2080-U2-NORMALIZA-TEXTO.                                     
155100     MOVE WS-NORM-SAIDA(1:5) TO WS-MD-MODELO-NORM.                        
155200     MOVE WS-NORM-TAM TO WS-MD-MODELO-TAM.                                
155300*        FONTE 2: CAMPO DE MODELO.  SO E CONSULTADA QUANDO A              
155400*        FONTE 1 (ESPECIE) NAO DECIDIU OU VEIO EM BRANCO - A              
155500*        ORDEM DE PRIORIDADE E ESPECIE, DEPOIS MODELO, DEPOIS             
155600*        CHAVE DE ACESSO, NUNCA AS TRES AO MESMO TEMPO.                   
155700     IF WS-MD-MODELO-TAM > 0                                              
155800         PERFORM 3120-U3-TESTA-MODELO                                     
155900         IF WS-MD-NFCE EQUAL "S" OR WS-MD-NFE EQUAL "S"                   
156000             GO TO 3100-U3-CLASSIFICA-MODELO-EXIT.                        
156100*        FONTE 3: DOIS DIGITOS DE MODELO DENTRO DA CHAVE DE               
156200*        ACESSO (POSICOES 21-22 DA CHAVE SO-DIGITOS).                     
156300     MOVE IN-CHAVE-ACESSO TO WS-DIG-ENTRADA.                              
156400     PERFORM 2040-U2-SO-DIGITOS.                                          
156500     MOVE WS-DIG-SAIDA TO WS-MD-CHAVE-DIG.                                
156600     MOVE WS-DIG-TAM-S TO WS-MD-CHAVE-TAM.                                
156700*        A CHAVE DE ACESSO SO TEM MODELO NAS POSICOES 21-22               
156800*        QUANDO ESTA COMPLETA (44 DIGITOS); MENOS QUE 22 DIGITOS          
156900*        NEM CHEGA A TER ESSA POSICAO, ENTAO A NOTA FICA SEM              
157000*        MODELO IDENTIFICADO (AMBAS AS FLAGS FICAM "N").                  
157100     IF WS-MD-CHAVE-TAM >= 22                                             
157200         MOVE WS-MD-CHAVE-DIG(21:2) TO WS-MD-CHAVE-MODELO                 
157300*        NENHUMA BUSCA DE SUBSTRING AQUI - A POSICAO DO CODIGO            
157400*        DE MODELO DENTRO DA CHAVE E FIXA, DEFINIDA PELO LEIAUTE          
157500*        OFICIAL DA NOTA FISCAL ELETRONICA, NAO PRECISA PROCURAR.         
157600         IF WS-MD-CHAVE-MODELO EQUAL "55"                                 
157700             MOVE "S" TO WS-MD-NFE                                        
157800*        SE O CODIGO GRAVADO NA CHAVE NAO FOR "55" TENTA "65" -           
157900*        SAO OS UNICOS DOIS MODELOS QUE ESTE BATCH RECONHECE;             
158000*        QUALQUER OUTRO VALOR DEIXA AMBAS AS FLAGS EM "N" E O             
158100*        REGISTRO SEGUE SEM MODELO IDENTIFICADO.                          
158200         ELSE                                                             
158300             IF WS-MD-CHAVE-MODELO EQUAL "65"                             
158400                 MOVE "S" TO WS-MD-NFCE.                                  
158500 3100-U3-CLASSIFICA-MODELO-EXIT.                                          
158600*        SAIDA UNICA DAS TRES FONTES - CADA GO TO ACIMA CAI AQUI          
158700*        DIRETO, SEM PASSAR PELAS FONTES SEGUINTES.                       
158800     EXIT.                                                                
158900                                                                          
159000*  3110-U3-TESTA-ESPECIE - "NFC-E"/"NFC" OU ESPECIE = "65" LIGAM          
159100*  NFCE; "NF-E"/"NFELETRONICA" OU ESPECIE = "55" LIGAM NFE.               
159200 3110-U3-TESTA-ESPECIE.                                                   
159300*        "NFCE"/"NFC" (APOS NORMALIZAR, SEM HIFEN) OU ESPECIE             
159400*        IGUAL AO CODIGO "65" LIGAM NFC-E.                                
159500*        TENTATIVA 1: TEXTO "nfce" (ESPECIE COMPLETA).                    
159600*        WS-SS-TEXTO(1:10) SO PRECISA DOS 10 PRIMEIROS BYTES              
159700*        PORQUE NENHUM DOS PADROES TESTADOS AQUI PASSA DE 4               
159800*        CARACTERES - SOBRA FOLGA NA AREA DE TRABALHO DE                  
159900*        PROPOSITO, PARA SERVIR TAMBEM A 3120 MAIS ABAIXO.                
160000     MOVE WS-MD-ESPECIE-NORM TO WS-SS-TEXTO(1:10).                        
160100     MOVE WS-MD-ESPECIE-TAM TO WS-SS-TEXTO-TAM.                           
160200     MOVE "nfce" TO WS-SS-PADRAO.                                         
160300     MOVE 4 TO WS-SS-PADRAO-TAM.                                          
160400*        WS-SS-TEXTO/WS-SS-PADRAO JA CHEGAM MINUSCULOS, POIS A            
160500*        NORMALIZACAO DE 3100 PASSOU O CAMPO ESPECIE POR                  
160600*        2080-U2-NORMALIZA-TEXTO ANTES DE CHAMAR ESTE PARAGRAFO.          
160700     PERFORM 2020-U2-LOCALIZA-SUBSTR.                                     
160800*        SE ACHOU "nfce" EM QUALQUER POSICAO DO CAMPO ESPECIE,            
160900*        JA BASTA - NAO PRECISA OLHAR MAIS NADA.                          
161000     IF SS-ACHOU-SIM                                                      
161100         MOVE "S" TO WS-MD-NFCE                                           
161200     ELSE                                                                 
161300*        TENTATIVA 2: ABREVIACAO "nfc".                                   
161400         MOVE "nfc" TO WS-SS-PADRAO                                       
161500         MOVE 3 TO WS-SS-PADRAO-TAM                                       
161600         PERFORM 2020-U2-LOCALIZA-SUBSTR                                  
161700*        WS-SS-TEXTO/WS-SS-TEXTO-TAM CONTINUAM OS MESMOS DA               
161800*        TENTATIVA 1 - SO O PADRAO PROCURADO MUDOU.                       
161900         IF SS-ACHOU-SIM                                                  
162000             MOVE "S" TO WS-MD-NFCE                                       
162100         ELSE                                                             
162200*        TENTATIVA 3: ESPECIE GRAVADA COMO O PROPRIO CODIGO               
162300*        NUMERICO DO MODELO FISCAL ("65").  AQUI NAO USA A                
162400*        SUB-ROTINA DE BUSCA DE SUBSTRING - O CAMPO TEM QUE               
162500*        SER EXATAMENTE "65" (TAMANHO 2), NAO SO CONTER "65".             
162600             IF WS-MD-ESPECIE-TAM EQUAL 2 AND                             
162700                WS-MD-ESPECIE-NORM(1:2) EQUAL "65"                        
162800                 MOVE "S" TO WS-MD-NFCE                                   
162900             ELSE                                                         
163000*        "NFE"/"NFELETRONICA" OU ESPECIE IGUAL AO CODIGO "55"             
163100*        LIGAM NF-E.  A PARTIR DAQUI O ALVO MUDA DE WS-MD-NFCE            
163200*        PARA WS-MD-NFE.                                                  
163300                 MOVE "nfe" TO WS-SS-PADRAO                               
163400                 MOVE 3 TO WS-SS-PADRAO-TAM                               
163500                 PERFORM 2020-U2-LOCALIZA-SUBSTR                          
163600*        "nfe" TAMBEM CASA DENTRO DE "nfeletronica" - SE CAIR             
163700*        AQUI, NEM PRECISA TENTAR O NOME COMPLETO MAIS ABAIXO.            
163800                 IF SS-ACHOU-SIM                                          
163900                     MOVE "S" TO WS-MD-NFE                                
164000                 ELSE                                                     
164100*        NOME COMPLETO "NF-ELETRONICA", SEM O HIFEN (JA REMOVIDO          
164200*        PELA NORMALIZACAO DE TEXTO).                                     
164300                     MOVE "nfeletronica" TO WS-SS-PADRAO                  
164400                     MOVE 12 TO WS-SS-PADRAO-TAM                          
164500                     PERFORM 2020-U2-LOCALIZA-SUBSTR                      
164600                     IF SS-ACHOU-SIM                                      
164700                         MOVE "S" TO WS-MD-NFE                            
164800                     ELSE                                                 
164900*        ULTIMA CHANCE: ESPECIE GRAVADA COMO O CODIGO "55".               
165000*        SE NEM ISSO BATER, AS DUAS FLAGS WS-MD-NFCE/WS-MD-NFE            
165100*        FICAM COMO VIERAM - 3100 AINDA TEM A CHANCE DE 3120              
165200*        OLHAR O CAMPO MODELO ANTES DE DESISTIR.                          
165300                         IF WS-MD-ESPECIE-TAM EQUAL 2 AND                 
165400                            WS-MD-ESPECIE-NORM(1:2) EQUAL "55"            
165500                             MOVE "S" TO WS-MD-NFE.                       
165600                                                                          
165700*  3120-U3-TESTA-MODELO - MESMA IDEIA DE 3110, SO QUE PROCURANDO          
165800*  NO CAMPO "MODELO" DA NOTA ("65", "NFC-E", "NFC", "55",                 
165900*  "NF-E") NO LUGAR DO CAMPO "ESPECIE".                                   
166000 3120-U3-TESTA-MODELO.                                                    
166100*        TENTATIVA 1: CODIGO "65" GRAVADO NO CAMPO MODELO.                
166200*        AQUI O CAMPO TESTADO E O MODELO, NAO A ESPECIE - 3110            
166300*        JA TENTOU A ESPECIE E NAO DECIDIU, OU O CAMPO ESPECIE            
166400*        ESTAVA VAZIO (3100 SO CHAMA 3120 NESSES DOIS CASOS).             
166500     MOVE WS-MD-MODELO-NORM TO WS-SS-TEXTO(1:5).                          
166600     MOVE WS-MD-MODELO-TAM TO WS-SS-TEXTO-TAM.                            
166700     MOVE "65" TO WS-SS-PADRAO.                                           
166800     MOVE 2 TO WS-SS-PADRAO-TAM.                                          
166900*        AQUI COMPARA O CODIGO NUMERICO SOLTO DENTRO DO CAMPO             
167000*        MODELO, NAO EXIGE TAMANHO EXATO COMO EM 3110.                    
167100     PERFORM 2020-U2-LOCALIZA-SUBSTR.                                     
167200     IF SS-ACHOU-SIM                                                      
167300         MOVE "S" TO WS-MD-NFCE                                           
167400     ELSE                                                                 
167500*        TENTATIVA 2: TEXTO "nfce".                                       
167600         MOVE "nfce" TO WS-SS-PADRAO                                      
167700         MOVE 4 TO WS-SS-PADRAO-TAM                                       
167800         PERFORM 2020-U2-LOCALIZA-SUBSTR                                  
167900         IF SS-ACHOU-SIM                                                  
168000             MOVE "S" TO WS-MD-NFCE                                       
168100         ELSE                                                             
168200*        TENTATIVA 3: ABREVIACAO "nfc".                                   
168300             MOVE "nfc" TO WS-SS-PADRAO                                   
168400             MOVE 3 TO WS-SS-PADRAO-TAM                                   
168500*        WS-SS-TEXTO AINDA E O CAMPO MODELO NORMALIZADO PELA              
168600*        CHAMADA UNICA FEITA NO INICIO DO PARAGRAFO.                      
168700             PERFORM 2020-U2-LOCALIZA-SUBSTR                              
168800             IF SS-ACHOU-SIM                                              
168900                 MOVE "S" TO WS-MD-NFCE                                   
169000             ELSE                                                         
169100*        TENTATIVA 4: CODIGO "55" GRAVADO NO CAMPO MODELO.  A             
169200*        PARTIR DAQUI O ALVO MUDA DE WS-MD-NFCE PARA WS-MD-NFE,           
169300*        MESMA TRANSICAO QUE ACONTECE EM 3110.                            
169400                 MOVE "55" TO WS-SS-PADRAO                                
169500                 MOVE 2 TO WS-SS-PADRAO-TAM                               
169600                 PERFORM 2020-U2-LOCALIZA-SUBSTR                          
169700                 IF SS-ACHOU-SIM                                          
169800                     MOVE "S" TO WS-MD-NFE                                
169900                 ELSE                                                     
170000*        TENTATIVA 5 (ULTIMA): TEXTO "nfe".  SE TAMBEM NAO                
170100*        BATER, O DOCUMENTO FICA SEM MODELO IDENTIFICADO E                
170200*        3100 AINDA TENTA A FONTE 3 (CHAVE DE ACESSO).                    
170300                     MOVE "nfe" TO WS-SS-PADRAO                           
170400                     MOVE 3 TO WS-SS-PADRAO-TAM                           
170500                     PERFORM 2020-U2-LOCALIZA-SUBSTR                      
170600                     IF SS-ACHOU-SIM                                      
170700                         MOVE "S" TO WS-MD-NFE.                           
170800                                                                          
170900*---------------------------------------------------------------          
171000*  U4 - PARSE DE DATA (TEXTO OU SERIAL EXCEL), CHAMADO 0158.              
171100*  O CAMPO DATA-EMISSAO VEM DA PLANILHA SAT EM QUALQUER UM                
171200*  DOS FORMATOS QUE O EXPORT DO SAT OU DO EXCEL COSTUMA GERAR:            
171300*  "AAAA-MM-DD" (ISO, COM OU SEM HORA/T/Z), "DD-MM-AAAA",                 
171400*  "DD.MM.AAAA", "DD/MM/AAAA", "DD/MM/AA" (ANO DE 2 DIGITOS,              
171500*  PIVOTADO EM 4070), OU UM NUMERO DE SERIAL EXCEL PURO                   
171600*  (DIAS DESDE 30/12/1899).  QUANDO NENHUM FORMATO BATE, O                
171700*  CAMPO FICA WS-DT-VALIDA = "N" E O CHAMADOR TRATA A DATA                
171800*  COMO AUSENTE (COMPETENCIA CAI PARA O PARAMETRO DE ENTRADA).            
171900*---------------------------------------------------------------          
172000*  4000-U4-PARSE-DATA - DESPREZA HORA (TUDO A PARTIR DE "T",              
172100*  "Z" OU "." E CORTADO), ACHA O FIM DO TOKEN DE DATA E TESTA             
172200*  OS QUATRO SEPARADORES POSSIVEIS EM ORDEM; SE NENHUM BATER EM           
172300*  10 OU 8 POSICOES, TENTA COMO SERIAL EXCEL (4070).                      
172400 4000-U4-PARSE-DATA.                                                      
172500*        COPIA O CAMPO DE ENTRADA PARA A AREA DE TRABALHO E               
172600*        ZERA O RESULTADO ANTES DE TENTAR QUALQUER FORMATO.               
172700     MOVE IN-DATA-EMISSAO TO WS-DT-ENTRADA.                               
172800     MOVE ZERO TO WS-DT-RESULTADO.                                        
172900*        SO FICA "S" SE ALGUM DOS 5 FORMATOS DE TEXTO OU O                
173000*        SERIAL EXCEL BATEREM E PASSAREM PELA VALIDACAO DMA.              
173100     MOVE "N" TO WS-DT-VALIDA.                                            
173200*        WS-DT-TAM E RECALCULADO DE NOVO DEPOIS DE CADA CORTE             
173300*        (T, Z, MILISSEGUNDOS) PORQUE O TAMANHO UTIL DO CAMPO             
173400*        MUDA A CADA VEZ QUE UM PEDACO E SUBSTITUIDO POR BRANCO.          
173500     PERFORM 4010-U4-CALCULA-TAMANHO.                                     
173600*        CAMPO EM BRANCO - NADA A FAZER, SAI COM DATA INVALIDA.           
173700     IF WS-DT-TAM EQUAL ZERO                                              
173800         GO TO 4000-U4-PARSE-DATA-EXIT.                                   
173900*        TIRA O "T" DO FORMATO ISO "AAAA-MM-DDTHH:MM:SS".                 
174000*        CONVERTING TROCA TODAS AS OCORRENCIAS DE UMA SO VEZ,             
174100*        MAS SO EXISTE UM "T" POSSIVEL NESSE FORMATO DE DATA.             
174200     INSPECT WS-DT-ENTRADA CONVERTING "T" TO " ".                         
174300*        RECALCULA O TAMANHO UTIL AGORA SEM O "T", ANTES DE               
174400*        TESTAR O FUSO HORARIO NO PASSO SEGUINTE.                         
174500     PERFORM 4010-U4-CALCULA-TAMANHO.                                     
174600*        TIRA O "Z" DE FUSO UTC, SE FOR O ULTIMO CARACTER.                
174700*        SO TESTA A ULTIMA POSICAO - UM "Z" NO MEIO DO CAMPO              
174800*        NAO E FUSO HORARIO, SERIA LIXO NA PLANILHA.                      
174900     IF WS-DT-TAM > 0 AND WS-DT-ENTRADA(WS-DT-TAM:1) EQUAL "Z"            
175000         MOVE SPACE TO WS-DT-ENTRADA(WS-DT-TAM:1)                         
175100         PERFORM 4010-U4-CALCULA-TAMANHO.                                 
175200*        CORTA OS MILISSEGUNDOS, SE HOUVER UM "." NO CAMPO.               
175300*        A PARTIR DO PONTO ATE O FIM DO CAMPO VIRA BRANCO -               
175400*        SERVE TANTO PARA ".123" QUANTO PARA ".123456".                   
175500     MOVE "." TO WS-DT-BUSCA-CHAR.                                        
175600     PERFORM 4030-U4-ACHA-CARACTER.                                       
175700*        NAO ACHOU PONTO: WS-DT-ACHOU-POS FICA ZERO E O CAMPO             
175800*        SEGUE INTACTO PARA O PROXIMO PASSO.                              
175900     IF WS-DT-ACHOU-POS NOT EQUAL ZERO                                    
176000         MOVE SPACES TO WS-DT-ENTRADA(WS-DT-ACHOU-POS:)                   
176100         PERFORM 4010-U4-CALCULA-TAMANHO.                                 
176200*        O TOKEN DE DATA VAI SO ATE O ESPACO QUE SEPARA A HORA;           
176300*        SEM ESPACO, O TOKEN E O CAMPO TODO.                              
176400     MOVE SPACE TO WS-DT-BUSCA-CHAR.                                      
176500*        REUSA 4030 DE NOVO, SO TROCANDO O CARACTER PROCURADO.            
176600     PERFORM 4030-U4-ACHA-CARACTER.                                       
176700*        ACHOU ESPACO: O TOKEN TERMINA UMA POSICAO ANTES DELE             
176800*        (O RESTO E A PARTE DE HORA, JA DESCARTADA).                      
176900     IF WS-DT-ACHOU-POS NOT EQUAL ZERO                                    
177000         COMPUTE WS-DT-TOKEN-TAM = WS-DT-ACHOU-POS - 1                    
177100     ELSE                                                                 
177200*        NAO ACHOU ESPACO: O CAMPO INTEIRO (JA SEM HORA/FUSO/             
177300*        MILISSEGUNDOS) E O PROPRIO TOKEN DE DATA.                        
177400         MOVE WS-DT-TAM TO WS-DT-TOKEN-TAM.                               
177500*        FORMATO 1: ISO "AAAA-MM-DD" (HIFEN NAS POSICOES 5 E 8).          
177600*        ANO VEM PRIMEIRO (4 DIGITOS), DEPOIS MES E DIA.                  
177700     IF WS-DT-TOKEN-TAM EQUAL 10 AND                                      
177800        WS-DT-ENTRADA(5:1) EQUAL "-" AND                                  
177900        WS-DT-ENTRADA(8:1) EQUAL "-"                                      
178000*        OS TRES CAMPOS SAO COPIADOS DIRETO DA ENTRADA, SEM               
178100*        CONVERSAO - A VALIDACAO DMA DE 4050 E QUEM VAI TESTAR            
178200*        SE OS VALORES SAO NUMERICOS E FAZEM SENTIDO.                     
178300         MOVE WS-DT-ENTRADA(1:4) TO WS-DT-ANO                             
178400         MOVE WS-DT-ENTRADA(6:2) TO WS-DT-MES                             
178500         MOVE WS-DT-ENTRADA(9:2) TO WS-DT-DIA                             
178600*        DIA/MES/ANO SO FICAM CONFIRMADOS SE PASSAREM PELA                
178700*        VALIDACAO DE FAIXA E DE DIAS-NO-MES DE 4050.                     
178800         PERFORM 4050-U4-VALIDA-DMA                                       
178900     ELSE                                                                 
179000*        FORMATO 1 NAO BATEU (HIFEN FORA DE POSICAO OU TAMANHO            
179100*        DIFERENTE DE 10) - TESTA O PROXIMO FORMATO DA CASCATA.           
179200*        FORMATO 2: "DD-MM-AAAA" (HIFEN NAS POSICOES 3 E 6).              
179300*        AQUI O DIA VEM PRIMEIRO - ORDEM INVERSA DO FORMATO 1.            
179400         IF WS-DT-TOKEN-TAM EQUAL 10 AND                                  
179500            WS-DT-ENTRADA(3:1) EQUAL "-" AND                              
179600            WS-DT-ENTRADA(6:1) EQUAL "-"                                  
179700*        HIFENS NAS MESMAS DUAS POSICOES DO FORMATO 1 (3 E 6 EM           
179800*        VEZ DE 5 E 8), MAS COM DIA E ANO TROCADOS DE LUGAR.              
179900             MOVE WS-DT-ENTRADA(1:2) TO WS-DT-DIA                         
180000             MOVE WS-DT-ENTRADA(4:2) TO WS-DT-MES                         
180100             MOVE WS-DT-ENTRADA(7:4) TO WS-DT-ANO                         
180200*        MESMA VALIDACAO DMA DO FORMATO 1, SO MUDOU A ORDEM               
180300*        EM QUE OS CAMPOS FORAM EXTRAIDOS DO TOKEN.                       
180400             PERFORM 4050-U4-VALIDA-DMA                                   
180500         ELSE                                                             
180600*        FORMATO 3: "DD.MM.AAAA" (PONTO NAS POSICOES 3 E 6),              
180700*        COMUM EM PLANILHA EXPORTADA NO PADRAO EUROPEU.                   
180800             IF WS-DT-TOKEN-TAM EQUAL 10 AND                              
180900                WS-DT-ENTRADA(3:1) EQUAL "." AND                          
181000                WS-DT-ENTRADA(6:1) EQUAL "."                              
181100                 MOVE WS-DT-ENTRADA(1:2) TO WS-DT-DIA                     
181200                 MOVE WS-DT-ENTRADA(4:2) TO WS-DT-MES                     
181300                 MOVE WS-DT-ENTRADA(7:4) TO WS-DT-ANO                     
181400*        VALE A MESMA EXTRACAO DIA/MES/ANO DO FORMATO 2, SO               
181500*        COM PONTO EM VEZ DE HIFEN SEPARANDO OS CAMPOS.                   
181600                 PERFORM 4050-U4-VALIDA-DMA                               
181700             ELSE                                                         
181800*        FORMATO 4: "DD/MM/AAAA" (BARRA NA POSICAO 3, ANO COM             
181900*        4 DIGITOS).                                                      
182000                 IF WS-DT-TOKEN-TAM EQUAL 10 AND                          
182100                    WS-DT-ENTRADA(3:1) EQUAL "/"                          
182200                     MOVE WS-DT-ENTRADA(1:2) TO WS-DT-DIA                 
182300                     MOVE WS-DT-ENTRADA(4:2) TO WS-DT-MES                 
182400                     MOVE WS-DT-ENTRADA(7:4) TO WS-DT-ANO                 
182500*        ANO JA VEM COM 4 DIGITOS, NAO PASSA PELO PIVO DE                 
182600*        SECULO - SO A VALIDACAO DMA DE 4050 MESMO.  SE O                 
182700*        FORMATO 4 NAO BATER, CAI PARA O FORMATO 5 (ANO CURTO).           
182800                     PERFORM 4050-U4-VALIDA-DMA                           
182900                 ELSE                                                     
183000*        FORMATO 5: "DD/MM/AA" (BARRA NA POSICAO 3, ANO COM 2             
183100*        DIGITOS - PRECISA PASSAR PELO PIVO DE SECULO DE 4060).           
183200                     IF WS-DT-TOKEN-TAM EQUAL 8 AND                       
183300                        WS-DT-ENTRADA(3:1) EQUAL "/"                      
183400                         MOVE WS-DT-ENTRADA(1:2) TO WS-DT-DIA             
183500                         MOVE WS-DT-ENTRADA(4:2) TO WS-DT-MES             
183600                         MOVE WS-DT-ENTRADA(7:2) TO WS-DT-ANO2            
183700*        ANO DE 2 DIGITOS PRECISA DO PIVO DE SECULO ANTES DE              
183800*        SEGUIR PARA A VALIDACAO DMA (VER 4060).  O TOKEN TEM             
183900*        8 POSICOES AQUI (DD/MM/AA), CONTRA 10 DOS FORMATOS               
184000*        ANTERIORES - POR ISSO O TESTE DE TAMANHO E DIFERENTE.            
184100                         PERFORM 4060-U4-PIVOT-ANO                        
184200                         PERFORM 4050-U4-VALIDA-DMA                       
184300                     ELSE                                                 
184400*        NENHUM FORMATO DE TEXTO BATEU - ULTIMA CHANCE: SERIAL            
184500*        EXCEL PURO (SO DIGITOS, 5 POSICOES).  4070 FAZ O SEU             
184600*        PROPRIO TESTE DE TAMANHO/CONTEUDO E, SE BATER, CHAMA             
184700*        4090 PARA CONVERTER O NUMERO DE SERIAL EM DIA/MES/ANO.           
184800                         PERFORM 4070-U4-TESTA-SERIAL-EXCEL.              
184900 4000-U4-PARSE-DATA-EXIT.                                                 
185000     EXIT.                                                                
185100                                                                          
185200*  4010/4020-U4-CALCULA-TAMANHO - TAMANHO UTIL DO CAMPO DE DATA           
185300*  (20 POSICOES), ANALOGO A 2000-U2-CALCULA-TAMANHO, SO QUE               
185400*  SOBRE A AREA WS-DT-ENTRADA.                                            
185500*        VARRE WS-DT-ENTRADA (20 POSICOES) DE TRAS PARA FRENTE            
185600*        ATE ACHAR O ULTIMO CARACTER NAO-BRANCO - MESMA IDEIA             
185700*        DE 2000-U2-CALCULA-TAMANHO, SO QUE NA AREA DE DATA.              
185800 4010-U4-CALCULA-TAMANHO.                                                 
185900*        PARTE DO FIM DA AREA (20 POSICOES) E RECUA ATE ACHAR             
186000*        UM CARACTER QUE NAO SEJA ESPACO - VER 4020.                      
186100     MOVE 20 TO WS-DT-TAM.                                                
186200     PERFORM 4020-U4-CALC-TAM-PASSO                                       
186300         UNTIL WS-DT-TAM EQUAL ZERO OR                                    
186400               WS-DT-ENTRADA(WS-DT-TAM:1) NOT EQUAL SPACE.                
186500                                                                          
186600*        CADA PASSO RECUA UMA POSICAO; SE CHEGAR A ZERO, O                
186700*        CAMPO ESTA TODO EM BRANCO.                                       
186800 4020-U4-CALC-TAM-PASSO.                                                  
186900     SUBTRACT 1 FROM WS-DT-TAM.                                           
187000                                                                          
187100*  4030/4040-U4-ACHA-CARACTER - LOCALIZA A PRIMEIRA OCORRENCIA            
187200*  DE WS-DT-BUSCA-CHAR EM WS-DT-ENTRADA (USADO PARA ACHAR O               
187300*  "." DO MILISSEGUNDO E O ESPACO QUE SEPARA DATA DE HORA).               
187400 4030-U4-ACHA-CARACTER.                                                   
187500*        WS-DT-BUSCA-CHAR JA VEM ARMADO PELO CHAMADOR (4000)              
187600*        ANTES DE CADA PERFORM DESTE PARAGRAFO.                           
187700*        ZERO PERMANECENDO EM WS-DT-ACHOU-POS AO FINAL DO                 
187800*        PERFORM SIGNIFICA "NAO ACHOU" - O CHAMADOR TESTA ISSO.           
187900     MOVE ZERO TO WS-DT-ACHOU-POS.                                        
188000     MOVE 1 TO WS-DT-POS.                                                 
188100     PERFORM 4040-U4-ACHA-CARACTER-P                                      
188200         UNTIL WS-DT-POS > WS-DT-TAM OR                                   
188300               WS-DT-ACHOU-POS NOT EQUAL ZERO.                            
188400                                                                          
188500*        VARREDURA DA ESQUERDA PARA A DIREITA, POSICAO A                  
188600*        POSICAO - O LACO PARA NA PRIMEIRA OCORRENCIA.                    
188700 4040-U4-ACHA-CARACTER-P.                                                 
188800     IF WS-DT-ENTRADA(WS-DT-POS:1) EQUAL WS-DT-BUSCA-CHAR                 
188900         MOVE WS-DT-POS TO WS-DT-ACHOU-POS                                
189000     ELSE                                                                 
189100         ADD 1 TO WS-DT-POS.                                              
189200                                                                          
189300*  4050-U4-VALIDA-DMA - CONFERE SE DIA/MES/ANO SAO NUMERICOS E            
189400*  CAEM NAS FAIXAS VALIDAS (DIA 1-31, MES 1-12) E MONTA O                 
189500*  RESULTADO NO FORMATO AAAAMMDD (WS-DT-RESULTADO).  NAO VERIFICA         
189600*  SE O DIA EXISTE NO MES (EX. 31/04) - ISSO NAO CAUSA PROBLEMA           
189700*  NO CADASTRO, QUE SO USA A DATA PARA CALCULAR COMPETENCIA.              
189800 4050-U4-VALIDA-DMA.                                                      
189900*        CHAMADO PELOS CINCO FORMATOS DE TEXTO EM 4000, SEMPRE            
190000*        DEPOIS DE WS-DT-DIA/MES/ANO JA TEREM SIDO EXTRAIDOS.             
190100*        VALIDACAO GROSSA DE FAIXA (NAO VERIFICA DIAS-NO-MES              
190200*        NEM ANO BISSEXTO AQUI - ISSO E SO PARA O SERIAL EXCEL,           
190300*        VER 4110/4120); QUALQUER CAMPO NAO-NUMERICO OU FORA DA           
190400*        FAIXA JA DERRUBA A DATA TODA.                                    
190500     MOVE "N" TO WS-DT-VALIDA.                                            
190600     IF WS-DT-DIA IS NUMERIC AND WS-DT-MES IS NUMERIC AND                 
190700        WS-DT-ANO IS NUMERIC AND WS-DT-DIA > 0 AND                        
190800        WS-DT-DIA < 32 AND WS-DT-MES > 0 AND WS-DT-MES < 13 AND           
190900        WS-DT-ANO > 0                                                     
191000*        DATA NO FORMATO NUMERICO AAAAMMDD, PRONTA PARA GRAVAR            
191100*        NO CADASTRO E PARA O CALCULO DE COMPETENCIA (4200).              
191200         COMPUTE WS-DT-RESULTADO = WS-DT-ANO * 10000 +                    
191300                 WS-DT-MES * 100 + WS-DT-DIA                              
191400         MOVE "S" TO WS-DT-VALIDA                                         
191500     ELSE                                                                 
191600         MOVE ZERO TO WS-DT-RESULTADO.                                    
191700                                                                          
191800*  4060-U4-PIVOT-ANO - REGRA DE PIVO PARA ANO DE 2 DIGITOS:               
191900*  00-68 VIRA 2000-2068, 69-99 VIRA 1969-1999 (MESMA REGRA QUE            
192000*  O PROPRIO EXCEL USA PARA INTERPRETAR DATAS DE 2 DIGITOS).              
192100 4060-U4-PIVOT-ANO.                                                       
192200     IF WS-DT-ANO2 < 69                                                   
192300         COMPUTE WS-DT-ANO = 2000 + WS-DT-ANO2                            
192400     ELSE                                                                 
192500         COMPUTE WS-DT-ANO = 1900 + WS-DT-ANO2.                           
192600                                                                          
192700*  4070-U4-TESTA-SERIAL-EXCEL - SO ENTRA AQUI QUANDO O TOKEN TEM          
192800*  EXATAMENTE 5 POSICOES E NENHUM SEPARADOR DE DATA FOI ACHADO;           
192900*  SE FOR TUDO DIGITO E O VALOR CAIR ENTRE 20000 E 80000 (ANOS            
193000*  DE ~1954 A ~2119, FAIXA RAZOAVEL PARA NOTA FISCAL), TRATA              
193100*  COMO SERIAL EXCEL E CONVERTE EM 4090.  FORA DESSA FAIXA, A             
193200*  DATA FICA INVALIDA (EVITA CONFUNDIR CODIGO NUMERICO QUALQUER           
193300*  COM DATA).                                                             
193400 4070-U4-TESTA-SERIAL-EXCEL.                                              
193500*        SO TESTA SERIAL QUANDO O TOKEN TEM EXATAMENTE 5                  
193600*        POSICOES (TAMANHO TIPICO DE SERIAL EXCEL DE NOTA                 
193700*        FISCAL); QUALQUER OUTRO TAMANHO JA FICA INVALIDO.                
193800     MOVE "S" TO WS-DT-TODOS-DIGITOS.                                     
193900     IF WS-DT-TOKEN-TAM EQUAL 5                                           
194000         MOVE 1 TO WS-DT-POS                                              
194100         PERFORM 4080-U4-VERIFICA-DIGITO                                  
194200             UNTIL WS-DT-POS > 5 OR                                       
194300                   WS-DT-TODOS-DIGITOS EQUAL "N"                          
194400         IF WS-DT-TODOS-DIGITOS EQUAL "S"                                 
194500             MOVE WS-DT-ENTRADA(1:5) TO WS-DT-SERIAL                      
194600*        FAIXA RAZOAVEL DE SERIAL PARA NOTA FISCAL (EVITA                 
194700*        CONVERTER QUALQUER NUMERO DE 5 DIGITOS EM DATA).                 
194800*        20000 CORRESPONDE A 1954 E 80000 A 2119 - FORA DESSA             
194900*        FAIXA, O CAMPO SO PODE SER OUTRA COISA (CHAVE, VALOR).           
195000             IF WS-DT-SERIAL >= 20000 AND WS-DT-SERIAL <= 80000           
195100*        DENTRO DA FAIXA: CONVERTE O NUMERO EM DIA/MES/ANO;               
195200*        FORA DELA, WS-DT-VALIDA PERMANECE "N" (ARMADO EM 4000).          
195300                 PERFORM 4090-U4-SERIAL-PARA-DATA.                        
195400                                                                          
195500*        SE QUALQUER UMA DAS 5 POSICOES NAO FOR DIGITO, A FLAG            
195600*        JA FICA "N" E NAO VOLTA MAIS A "S" - O LACO TERMINA              
195700*        NO PROXIMO TESTE DA CONDICAO UNTIL.                              
195800 4080-U4-VERIFICA-DIGITO.                                                 
195900     IF WS-DT-ENTRADA(WS-DT-POS:1) < "0" OR                               
196000        WS-DT-ENTRADA(WS-DT-POS:1) > "9"                                  
196100         MOVE "N" TO WS-DT-TODOS-DIGITOS.                                 
196200     ADD 1 TO WS-DT-POS.                                                  
196300                                                                          
196400*  4090-U4-SERIAL-PARA-DATA - CONVERTE O SERIAL EXCEL EM                  
196500*  AAAA/MM/DD.  O EXCEL CONTA A PARTIR DE 30/12/1899 (POR CAUSA           
196600*  DO FAMOSO BUG DO ANO-BISSEXTO-FANTASMA DE 1900 QUE O LOTUS             
196700*  1-2-3 TINHA E O EXCEL HERDOU); NAO HA FUNCAO INTRINSECA DE             
196800*  DATA NO DIALETO DA CASA, ENTAO O AVANCO E FEITO UM DIA POR             
196900*  VEZ VIA 4100, O QUE E LENTO MAS CLARO E JA SUFICIENTE PARA             
197000*  OS POUCOS MILHARES DE DIAS TIPICOS DE UM SERIAL DE NOTA.               
197100 4090-U4-SERIAL-PARA-DATA.                                                
197200*        A DATA-BASE DO SERIAL EXCEL E SEMPRE 30/12/1899 -                
197300*        NAO 01/01/1900, POR CAUSA DO DIA 29/02/1900 FANTASMA             
197400*        QUE O EXCEL CONTA (SEM EXISTIR NO CALENDARIO REAL).              
197500     MOVE 1899 TO WS-AD-ANO.                                              
197600     MOVE 12   TO WS-AD-MES.                                              
197700     MOVE 30   TO WS-AD-DIA.                                              
197800     MOVE WS-DT-SERIAL TO WS-AD-REST.                                     
197900*        UM PERFORM...TIMES POR DIA DE SERIAL - PARA OS SERIAIS           
198000*        TIPICOS (20 A 45 MIL), ISSO E NA ORDEM DE DEZENAS DE             
198100*        MILHARES DE ITERACOES, TRIVIAL PARA UM LOTE NOTURNO.             
198200     PERFORM 4100-U4-AVANCA-DIA WS-AD-REST TIMES.                         
198300     COMPUTE WS-DT-RESULTADO = WS-AD-ANO * 10000 +                        
198400             WS-AD-MES * 100 + WS-AD-DIA.                                 
198500     MOVE "S" TO WS-DT-VALIDA.                                            
198600                                                                          
198700*  4100-U4-AVANCA-DIA - UM PASSO DO AVANCO DE CALENDARIO: SOMA            
198800*  1 DIA E, SE PASSAR DO FIM DO MES (CONFORME A TABELA                    
198900*  WS-TAB-DIAS-MES, COM O AJUSTE DE FEVEREIRO EM 4120), VIRA              
199000*  O MES; SE PASSAR DE DEZEMBRO, VIRA O ANO.                              
199100 4100-U4-AVANCA-DIA.                                                      
199200*        SEMPRE SOMA 1 DIA PRIMEIRO, DEPOIS CONFERE SE ESTOUROU           
199300*        O MES - NUNCA CALCULA O MES CERTO DIRETO, PORQUE O               
199400*        NUMERO DE DIAS DO MES CORRENTE SO E CONHECIDO DEPOIS.            
199500     ADD 1 TO WS-AD-DIA.                                                  
199600     PERFORM 4110-U4-CALC-DIAS-MES.                                       
199700*        ESTOUROU O MES: VOLTA O DIA PARA 1 E AVANCA O MES; SE O          
199800*        MES TAMBEM ESTOUROU (PASSOU DE DEZEMBRO), VOLTA PARA             
199900*        JANEIRO E AVANCA O ANO.                                          
200000     IF WS-AD-DIA > WS-AD-DIAS-MES                                        
200100         MOVE 1 TO WS-AD-DIA                                              
200200         ADD 1 TO WS-AD-MES                                               
200300         IF WS-AD-MES > 12                                                
200400             MOVE 1 TO WS-AD-MES                                          
200500             ADD 1 TO WS-AD-ANO.                                          
200600                                                                          
200700*  4110-U4-CALC-DIAS-MES - DIAS DO MES CORRENTE, TIRADOS DA               
200800*  TABELA WS-TAB-DIAS-MES (REDEFINIDA POR WS-TAB-DIAS-MES-X NO            
200900*  MODO ALFANUMERICO PARA FACILITAR A CARGA INICIAL DOS                   
201000*  VALORES); FEVEREIRO GANHA MAIS 1 DIA QUANDO 4120 ACUSA ANO             
201100*  BISSEXTO.                                                              
201200 4110-U4-CALC-DIAS-MES.                                                   
201300*        WS-AD-MES E USADO DIRETO COMO INDICE DA TABELA (1 A 12)          
201400*        - NAO PRECISA DE NENHUM DESVIO OU TABELA DE TRADUCAO.            
201500*        WS-DIAS-MES(2) JA TRAZ 28 CARREGADO NA TABELA -                  
201600*        SO SOMA O 29O DIA QUANDO O ANO CORRENTE FOR BISSEXTO.            
201700     MOVE WS-DIAS-MES(WS-AD-MES) TO WS-AD-DIAS-MES.                       
201800     IF WS-AD-MES EQUAL 2                                                 
201900         PERFORM 4120-U4-VERIF-BISSEXTO                                   
202000         IF WS-AD-BISSEXTO EQUAL "S"                                      
202100             ADD 1 TO WS-AD-DIAS-MES.                                     
202200                                                                          
202300*  4120-U4-VERIF-BISSEXTO - REGRA CLASSICA DO CALENDARIO                  
202400*  GREGORIANO: DIVISIVEL POR 4 E (NAO DIVISIVEL POR 100 OU                
202500*  DIVISIVEL POR 400).                                                    
202600 4120-U4-VERIF-BISSEXTO.                                                  
202700*        COMECA SEM BISSEXTO - SO AS TRES DIVISOES ABAIXO, EM             
202800*        CASCATA, PODEM VIRAR A FLAG PARA "S".                            
202900     MOVE "N" TO WS-AD-BISSEXTO.                                          
203000     DIVIDE WS-AD-ANO BY 4 GIVING WS-AD-TEMP                              
203100            REMAINDER WS-AD-RESTO4.                                       
203200     IF WS-AD-RESTO4 EQUAL ZERO                                           
203300         DIVIDE WS-AD-ANO BY 100 GIVING WS-AD-TEMP                        
203400                REMAINDER WS-AD-RESTO100                                  
203500         IF WS-AD-RESTO100 NOT EQUAL ZERO                                 
203600             MOVE "S" TO WS-AD-BISSEXTO                                   
203700         ELSE                                                             
203800             DIVIDE WS-AD-ANO BY 400 GIVING WS-AD-TEMP                    
203900                    REMAINDER WS-AD-RESTO400                              
204000             IF WS-AD-RESTO400 EQUAL ZERO                                 
204100                 MOVE "S" TO WS-AD-BISSEXTO.                              
204200                                                                          
204300*---------------------------------------------------------------          
204400*  U4 - COMPETENCIA CONTABIL.  A COMPETENCIA E SEMPRE O                   
204500*  PRIMEIRO DIA DO MES DO DOCUMENTO (AAAAMMDD COM DD = 01),               
204600*  NUNCA O DIA REAL DE EMISSAO - E ASSIM QUE O FISCAL AGRUPA              
204700*  NOTAS NOS RELATORIOS MENSAIS.                                          
204800*---------------------------------------------------------------          
204900*  4200-U4-COMPETENCIA-DATA - QUANDO A LINHA TEM DATA DE EMISSAO          
205000*  VALIDA, A COMPETENCIA VEM DELA (TRUNCA O DIA PARA 01 VIA               
205100*  DIVISAO INTEIRA POR 100); SENAO, USA O PARAMETRO DE                    
205200*  COMPETENCIA INFORMADO NA CHAMADA DO JOB (4210); SE NEM UM              
205300*  NEM OUTRO EXISTIR, FICA ZERO (REGISTRO SEM COMPETENCIA                 
205400*  CONHECIDA, MAS AINDA ASSIM GRAVADO NO CADASTRO).                       
205500 4200-U4-COMPETENCIA-DATA.                                                
205600*        DIVISAO INTEIRA (COBOL ARREDONDA PARA BAIXO SEM A                
205700*        CLAUSULA ROUNDED) POR 100 DESCARTA O DIA, * 100 + 1              
205800*        RECOLOCA O DIA FIXO EM 01 - TRUQUE CLASSICO PARA                 
205900*        "ZERAR" OS DOIS ULTIMOS DIGITOS DE UM AAAAMMDD.                  
206000     IF WS-LINHA-DATA-EMISSAO NOT EQUAL ZERO                              
206100         COMPUTE WS-LINHA-COMPETENCIA =                                   
206200                 (WS-LINHA-DATA-EMISSAO / 100) * 100 + 1                  
206300     ELSE                                                                 
206400*        SEM DATA DE EMISSAO VALIDA, CAI PARA O PARAMETRO DO              
206500*        CARTAO DE CONTROLE (JA CONVERTIDO POR 4210 NO INICIO             
206600*        DO JOB, UMA UNICA VEZ).                                          
206700         IF WS-PARM-COMPETENCIA NOT EQUAL ZERO                            
206800             MOVE WS-PARM-COMPETENCIA TO WS-LINHA-COMPETENCIA             
206900         ELSE                                                             
207000             MOVE ZERO TO WS-LINHA-COMPETENCIA.                           
207100                                                                          
207200*  4210-U4-COMPETENCIA-PARAM - CONVERTE O PARAMETRO DE                    
207300*  COMPETENCIA DO CARTAO DE CONTROLE (TEXTO "AAAA-MM" OU                  
207400*  "MM/AAAA") EM WS-PARM-COMPETENCIA NUMERICO (AAAAMM01), USANDO          
207500*  O REDEFINES WS-COMPET-PARTES SOBRE WS-COMPET-NUM PARA MONTAR           
207600*  O VALOR POR PARTES (ANO/MES/DIA) SEM STRING/COMPUTE EXTRA.             
207700 4210-U4-COMPETENCIA-PARAM.                                               
207800*        ZERA PRIMEIRO - SE NENHUM DOS DOIS FORMATOS DO CARTAO            
207900*        DE CONTROLE BATER, A COMPETENCIA FICA ZERO MESMO.                
208000     MOVE ZERO TO WS-PARM-COMPETENCIA.                                    
208100*        FORMATO 1 DO PARAMETRO: "AAAA-MM" (HIFEN NA POSICAO 5).          
208200     IF WS-PARM-COMPETENCIA-TXT(5:1) EQUAL "-"                            
208300         MOVE WS-PARM-COMPETENCIA-TXT(1:4) TO WS-COMPET-ANO               
208400         MOVE WS-PARM-COMPETENCIA-TXT(6:2) TO WS-COMPET-MES               
208500*        DIA FIXO EM 1 - A COMPETENCIA NAO TEM DIA PROPRIO, SO            
208600*        SERVE PARA REAPROVEITAR O GRUPO WS-COMPET-NUM (4200).            
208700         MOVE 1 TO WS-COMPET-DIA                                          
208800         IF WS-COMPET-ANO IS NUMERIC AND WS-COMPET-MES IS                 
208900            NUMERIC AND WS-COMPET-MES > 0 AND WS-COMPET-MES < 13          
209000             MOVE WS-COMPET-NUM TO WS-PARM-COMPETENCIA                    
209100     ELSE                                                                 
209200*        FORMATO 2 DO PARAMETRO: "MM/AAAA" (BARRA NA POSICAO 3,           
209300*        MES E ANO NA ORDEM INVERSA DO FORMATO 1).                        
209400         IF WS-PARM-COMPETENCIA-TXT(3:1) EQUAL "/"                        
209500             MOVE WS-PARM-COMPETENCIA-TXT(4:4) TO WS-COMPET-ANO           
209600             MOVE WS-PARM-COMPETENCIA-TXT(1:2) TO WS-COMPET-MES           
209700             MOVE 1 TO WS-COMPET-DIA                                      
209800             IF WS-COMPET-ANO IS NUMERIC AND WS-COMPET-MES IS             
209900                NUMERIC AND WS-COMPET-MES > 0 AND                         
210000                WS-COMPET-MES < 13                                        
210100                 MOVE WS-COMPET-NUM TO WS-PARM-COMPETENCIA.               
210200                                                                          
210300*---------------------------------------------------------------          
210400*  U6 - IDENTIFICADOR DO DOCUMENTO PARA EXIBICAO, CHAMADO 0389.           
210500*  ESTE E O TEXTO QUE APARECE NO RELATORIO/LOG PARA O USUARIO             
210600*  RECONHECER A NOTA, NAO A CHAVE DE ORDENACAO DA TABELA (ESSA            
210700*  E SEMPRE EMPRESA+COMPETENCIA+SHEET+ROW, VER 5030).                     
210800*---------------------------------------------------------------          
210900*  4900-U6-MONTA-DOC-ID - PREFERE A CHAVE DE ACESSO DE 44                 
211000*  POSICOES QUANDO EXISTE (E O IDENTIFICADOR MAIS CONFIAVEL);             
211100*  NA FALTA DELA, MONTA "No. NNNN - Serie SS" A PARTIR DO                 
211200*  NUMERO E DA SERIE DO DOCUMENTO, OMITINDO A PARTE QUE FALTAR;           
211300*  SE NENHUM DOS TRES CAMPOS EXISTIR, GRAVA O LITERAL                     
211400*  "(sem id)" PARA NAO DEIXAR A COLUNA EM BRANCO NO CADASTRO.             
211500 4900-U6-MONTA-DOC-ID.                                                    
211600*        LIMPA O CAMPO DE SAIDA PRIMEIRO - TODOS OS RAMOS                 
211700*        ABAIXO SO GRAVAM NA FRENTE, NUNCA COMPLETAM O RESTO.             
211800     MOVE SPACES TO WS-LINHA-DOC-ID.                                      
211900*        PRIORIDADE 1: A CHAVE DE ACESSO, QUANDO PREENCHIDA, E            
212000*        O IDENTIFICADOR MAIS CONFIAVEL E VAI DIRETO PARA A               
212100*        COLUNA DE EXIBICAO.                                              
212200     IF IN-CHAVE-ACESSO NOT EQUAL SPACES                                  
212300         MOVE IN-CHAVE-ACESSO TO WS-LINHA-DOC-ID                          
212400     ELSE                                                                 
212500*        SEM CHAVE DE ACESSO: CALCULA O TAMANHO UTIL DO NUMERO            
212600*        E DA SERIE PARA SABER QUAIS DOS DOIS EXISTEM.                    
212700*        WS-TAM-CAMPO E A AREA DE TRABALHO GENERICA DE 2000 -             
212800*        O FRAGMENTO NAO USADO VIRA BRANCO A CADA CHAMADA.                
212900         MOVE IN-NUMERO-DOC TO WS-TAM-CAMPO(1:12)                         
213000         MOVE SPACES TO WS-TAM-CAMPO(13:28)                               
213100         PERFORM 2000-U2-CALCULA-TAMANHO                                  
213200         MOVE WS-TAM-RESULT TO WS-DOC-NUM-TAM                             
213300         MOVE IN-SERIE TO WS-TAM-CAMPO(1:5)                               
213400         MOVE SPACES TO WS-TAM-CAMPO(6:35)                                
213500         PERFORM 2000-U2-CALCULA-TAMANHO                                  
213600         MOVE WS-TAM-RESULT TO WS-DOC-SER-TAM                             
213700*        AGORA COM WS-DOC-NUM-TAM E WS-DOC-SER-TAM PRONTOS, SO            
213800*        FALTA DECIDIR QUAL DOS QUATRO TEMPLATES DE TEXTO MONTAR.         
213900*        NENHUM DOS DOIS CAMPOS: GRAVA O LITERAL "(sem id)".              
214000         IF WS-DOC-NUM-TAM EQUAL ZERO AND                                 
214100            WS-DOC-SER-TAM EQUAL ZERO                                     
214200             MOVE "(sem id)" TO WS-LINHA-DOC-ID                           
214300         ELSE                                                             
214400*        OS DOIS CAMPOS EXISTEM: "No. NNNN - Serie SS".                   
214500             IF WS-DOC-NUM-TAM > 0 AND WS-DOC-SER-TAM > 0                 
214600                 STRING "No. " IN-NUMERO-DOC(1:WS-DOC-NUM-TAM)            
214700                        " - Serie "                                       
214800                        IN-SERIE(1:WS-DOC-SER-TAM)                        
214900                        DELIMITED BY SIZE INTO WS-LINHA-DOC-ID            
215000             ELSE                                                         
215100*        SO O NUMERO EXISTE: "No. NNNN".                                  
215200*        SO UM DOS DOIS: CAI NO "SO O NUMERO" OU NO "SO A SERIE"          
215300*        LOGO ABAIXO, NUNCA NOS DOIS AO MESMO TEMPO.                      
215400                 IF WS-DOC-NUM-TAM > 0                                    
215500                     STRING "No. "                                        
215600                            IN-NUMERO-DOC(1:WS-DOC-NUM-TAM)               
215700                            DELIMITED BY SIZE INTO                        
215800                            WS-LINHA-DOC-ID                               
215900                 ELSE                                                     
216000*        SO A SERIE EXISTE: "Serie SS".  ESTE ULTIMO ELSE SO E            
216100*        ALCANCADO QUANDO WS-DOC-SER-TAM > 0, JA QUE O RAMO               
216200*        "NENHUM DOS DOIS" FOI TRATADO NO IF MAIS EXTERNO.                
216300                     STRING "Serie " IN-SERIE(1:WS-DOC-SER-TAM)           
216400                            DELIMITED BY SIZE INTO                        
216500                            WS-LINHA-DOC-ID.                              
216600                                                                          
216700*---------------------------------------------------------------          
216800*  PASSO 3C DO FLUXO - UPSERT DO REGISTRO NA TABELA DO CADASTRO,          
216900*  CHAMADO 0297.  A TABELA WS-TAB-CADASTRO E MANTIDA SEMPRE               
217000*  ORDENADA POR EMPRESA-ID/COMPETENCIA/SHEET/ROW (ATE 5000                
217100*  ENTRADAS, VER A OCCURS DA COPYBOOK) PARA PERMITIR BUSCA                
217200*  BINARIA EM VEZ DE BUSCA LINEAR - ESSENCIAL PORQUE O LOTE               
217300*  PODE TRAZER AS MESMAS LINHAS REPETIDAS (REIMPORTACAO) E O              
217400*  TEMPO DE JOB NAO PODE CRESCER COM O QUADRADO DO VOLUME.                
217500*---------------------------------------------------------------          
217600*  5000-UPSERT-REGISTRO - LOCALIZA A CHAVE NA TABELA (5010);              
217700*  SE JA EXISTE, SOBREPOE OS CAMPOS E CONTA COMO ATUALIZACAO;             
217800*  SE NAO EXISTE, INSERE NA POSICAO ORDENADA (5040) E CONTA               
217900*  COMO CRIACAO.                                                          
218000 5000-UPSERT-REGISTRO.                                                    
218100*        1O PASSO: SEMPRE LOCALIZA A POSICAO DA CHAVE, EXISTA             
218200*        OU NAO NA TABELA - 5010 DEIXA A RESPOSTA EM WS-TAB-ACHOU.        
218300     PERFORM 5010-BUSCA-BINARIA.                                          
218400*        ACHOU: SO ATUALIZA OS CAMPOS NA POSICAO JA EXISTENTE,            
218500*        SEM MEXER NA ORDEM DA TABELA.                                    
218600     IF WS-TAB-ACHOU EQUAL "S"                                            
218700         PERFORM 5060-COPIA-LINHA-P-TABELA                                
218800         ADD 1 TO WS-ATUALIZADOS                                          
218900     ELSE                                                                 
219000*        NAO ACHOU: ABRE UMA VAGA NOVA NA POSICAO ORDENADA QUE            
219100*        5010 JA CALCULOU EM WS-TAB-POS.                                  
219200         PERFORM 5040-INSERE-ORDENADO.                                    
219300                                                                          
219400*  5010-BUSCA-BINARIA - BUSCA BINARIA CLASSICA ENTRE WS-TAB-LO            
219500*  E WS-TAB-HI; AO SAIR, SE NAO ACHOU, WS-TAB-POS JA FICA                 
219600*  APONTANDO PARA A POSICAO ONDE O REGISTRO DEVE SER INSERIDO             
219700*  (MANTENDO A ORDENACAO), O QUE 5040 USA DIRETO SEM RECALCULAR.          
219800 5010-BUSCA-BINARIA.                                                      
219900*        ARMA O INTERVALO INTEIRO DA TABELA ANTES DE COMECAR A            
220000*        DIVIDIR - WS-TAB-LO/WS-TAB-HI DELIMITAM A BUSCA.                 
220100*        TABELA VAZIA: NADA A PROCURAR, INSERE NA POSICAO 1.              
220200     MOVE "N" TO WS-TAB-ACHOU.                                            
220300     MOVE 1 TO WS-TAB-LO.                                                 
220400     MOVE WS-TAB-QTDE TO WS-TAB-HI.                                       
220500*        SE NAO ACHAR, WS-TAB-POS JA FICA COM A POSICAO DE                
220600*        INSERCAO CORRETA QUANDO A CHAVE FOR MAIOR QUE TODAS              
220700*        AS EXISTENTES (VAI NO FIM DA TABELA).                            
220800     COMPUTE WS-TAB-POS = WS-TAB-QTDE + 1.                                
220900*        COM A TABELA VAZIA (WS-TAB-QTDE ZERO), NEM CHEGA A               
221000*        PERFORMAR 5020 - WS-TAB-POS JA FICOU 1 PELO COMPUTE              
221100*        ACIMA, QUE E O QUE SE QUER NUMA PRIMEIRA INSERCAO.               
221200     IF WS-TAB-QTDE > 0                                                   
221300         PERFORM 5020-BUSCA-BINARIA-PASSO                                 
221400             UNTIL WS-TAB-LO > WS-TAB-HI OR                               
221500                   WS-TAB-ACHOU EQUAL "S".                                
221600                                                                          
221700 5020-BUSCA-BINARIA-PASSO.                                                
221800*        DIVIDE O INTERVALO [LO,HI] AO MEIO E COMPARA A CHAVE             
221900*        DA LINHA CORRENTE COM A OCORRENCIA DO MEIO (5030).               
222000     COMPUTE WS-TAB-MID = (WS-TAB-LO + WS-TAB-HI) / 2.                    
222100     PERFORM 5030-U5-COMPARA-CHAVE.                                       
222200     IF WS-CMP-RESULT EQUAL ZERO                                          
222300*        CHAVE IGUAL: ACHOU O REGISTRO EXISTENTE, PARA AQUI.              
222400         MOVE "S" TO WS-TAB-ACHOU                                         
222500         MOVE WS-TAB-MID TO WS-TAB-POS                                    
222600     ELSE                                                                 
222700         IF WS-CMP-RESULT < ZERO                                          
222800*        CHAVE PROCURADA E MAIOR - CONTINUA NA METADE DE CIMA.            
222900*        WS-TAB-POS ACOMPANHA WS-TAB-LO PARA JA DEIXAR A POSICAO          
223000*        DE INSERCAO CORRETA SE O LACO TERMINAR SEM ACHAR.                
223100             COMPUTE WS-TAB-LO = WS-TAB-MID + 1                           
223200             MOVE WS-TAB-LO TO WS-TAB-POS                                 
223300         ELSE                                                             
223400*        CHAVE PROCURADA E MENOR - CONTINUA NA METADE DE BAIXO.           
223500*        AQUI WS-TAB-POS FICA EM WS-TAB-MID, NAO WS-TAB-HI -              
223600*        E A POSICAO ONDE O NOVO REGISTRO ENTRARIA NA ORDEM.              
223700             COMPUTE WS-TAB-HI = WS-TAB-MID - 1                           
223800             MOVE WS-TAB-MID TO WS-TAB-POS.                               
223900                                                                          
224000*  5030-U5-COMPARA-CHAVE - COMPARACAO EM CASCATA DOS QUATRO               
224100*  COMPONENTES DA CHAVE COMPOSTA (EMPRESA, COMPETENCIA, SHEET,            
224200*  ROW), NA ORDEM DE PRIORIDADE DO CRITERIO DE UPSERT; DEVOLVE            
224300*  -1/0/+1 EM WS-CMP-RESULT DO JEITO QUE 5020 ESPERA PARA                 
224400*  DECIDIR O LADO DA BUSCA.                                               
224500 5030-U5-COMPARA-CHAVE.                                                   
224600*        RESULTADO ZERO (CHAVES IGUAIS) SO PERMANECE SE NENHUM            
224700*        DOS QUATRO CRITERIOS ABAIXO DECIDIR A FAVOR DE -1 OU +1.         
224800     MOVE ZERO TO WS-CMP-RESULT.                                          
224900*        1O CRITERIO: EMPRESA-ID.  A TABELA ESTA ORDENADA                 
225000*        PRIMEIRO POR EMPRESA, ENTAO ESTE CRITERIO RESOLVE A              
225100*        MAIORIA DAS COMPARACOES QUANDO HA VARIAS EMPRESAS NO             
225200*        MESMO CADASTRO.                                                  
225300     IF WS-TAB-EMPRESA-ID(WS-TAB-MID) < WS-PARM-EMPRESA-ID                
225400         MOVE -1 TO WS-CMP-RESULT                                         
225500     ELSE                                                                 
225600*        SO CHEGA AQUI QUANDO O CAMPO DA TABELA NAO E MENOR -             
225700*        RESTA DECIDIR SE E MAIOR OU IGUAL AO PARAMETRO.                  
225800         IF WS-TAB-EMPRESA-ID(WS-TAB-MID) > WS-PARM-EMPRESA-ID            
225900             MOVE 1 TO WS-CMP-RESULT                                      
226000         ELSE                                                             
226100*        EMPRESAS IGUAIS - 2O CRITERIO: COMPETENCIA (AAAAMM01).           
226200             IF WS-TAB-COMPETENCIA(WS-TAB-MID) <                          
226300                WS-LINHA-COMPETENCIA                                      
226400                 MOVE -1 TO WS-CMP-RESULT                                 
226500             ELSE                                                         
226600                 IF WS-TAB-COMPETENCIA(WS-TAB-MID) >                      
226700                    WS-LINHA-COMPETENCIA                                  
226800                     MOVE 1 TO WS-CMP-RESULT                              
226900                 ELSE                                                     
227000*        WS-LINHA-COMPETENCIA E ARMADA POR 0330 ANTES DE CHAMAR           
227100*        O UPSERT - JA VEM NO FORMATO AAAAMM01 PRONTO PARA COMPARAR.      
227200*        COMPETENCIAS IGUAIS - 3O CRITERIO: ABA DA PLANILHA.              
227300                     IF WS-TAB-SHEET(WS-TAB-MID) < IN-SHEET               
227400                         MOVE -1 TO WS-CMP-RESULT                         
227500                     ELSE                                                 
227600                         IF WS-TAB-SHEET(WS-TAB-MID) > IN-SHEET           
227700                             MOVE 1 TO WS-CMP-RESULT                      
227800                         ELSE                                             
227900*        IN-SHEET VEM DIRETO DO REGISTRO DE ENTRADA - A ABA NAO           
228000*        PASSA POR NENHUMA NORMALIZACAO U1/U2 ANTES DESTA COMPARACAO.     
228100*        ABAS IGUAIS - 4O E ULTIMO CRITERIO: NUMERO DA LINHA              
228200*        DENTRO DA ABA; SE TAMBEM FOR IGUAL, O REGISTRO JA                
228300*        EXISTE NA TABELA (WS-CMP-RESULT FICA ZERO).                      
228400*        O NUMERO DA LINHA VEM DIRETO DA PLANILHA ORIGINAL (IN-           
228500*        ROW), SEM NORMALIZACAO - DUAS LINHAS DA MESMA ABA NUNCA          
228600*        TEM O MESMO NUMERO, ENTAO ESTE CRITERIO SEMPRE DESEMPATA         
228700*        A MENOS QUE SEJA REALMENTE A MESMA LINHA JA IMPORTADA.           
228800                             IF WS-TAB-ROW(WS-TAB-MID) < IN-ROW           
228900                                 MOVE -1 TO WS-CMP-RESULT                 
229000                             ELSE                                         
229100                                 IF WS-TAB-ROW(WS-TAB-MID) >              
229200                                    IN-ROW                                
229300                                   MOVE 1 TO WS-CMP-RESULT.               
229400                                                                          
229500*  5040-INSERE-ORDENADO - ABRE ESPACO NA TABELA DESLOCANDO TUDO           
229600*  A PARTIR DE WS-TAB-POS UMA POSICAO PARA A DIRETA (5050), DE            
229700*  TRAS PARA FRENTE PARA NAO SOBRESCREVER NADA, E SO ENTAO                
229800*  GRAVA A CHAVE E OS DEMAIS CAMPOS NA VAGA ABERTA.  O SLUG (U1)          
229900*  E A CHAVE DO DOCUMENTO (U2-MONTA-CHAVE-DOC) JA FORAM                   
230000*  CALCULADOS POR 0330 PARA TODA LINHA, NOVA OU NAO - AQUI NAO            
230100*  HA NADA ADICIONAL A FAZER COM ELES.                                    
230200 5040-INSERE-ORDENADO.                                                    
230300*        LACO DE TRAS PARA FRENTE: COMECA NO ULTIMO OCUPADO E             
230400*        VAI RECUANDO ATE CHEGAR A VAGA DE INSERCAO.                      
230500     MOVE WS-TAB-QTDE TO WS-I.                                            
230600     PERFORM 5050-DESLOCA-PASSO UNTIL WS-I < WS-TAB-POS.                  
230700*        DEPOIS DO DESLOCAMENTO, WS-TAB-POS ESTA LIVRE E A                
230800*        CONTAGEM TOTAL DA TABELA JA PODE SER INCREMENTADA.               
230900     ADD 1 TO WS-TAB-QTDE.                                                
231000*        GRAVA A CHAVE DE 4 PARTES NA VAGA QUE ACABOU DE ABRIR.           
231100     MOVE WS-PARM-EMPRESA-ID   TO WS-TAB-EMPRESA-ID(WS-TAB-POS).          
231200     MOVE WS-LINHA-COMPETENCIA TO WS-TAB-COMPETENCIA(WS-TAB-POS).         
231300     MOVE IN-SHEET             TO WS-TAB-SHEET(WS-TAB-POS).               
231400     MOVE IN-ROW               TO WS-TAB-ROW(WS-TAB-POS).                 
231500*        O RESTO DOS CAMPOS (FISCAIS, STATUS, DATA, VALOR, DOC-ID)        
231600*        VAI POR 5060 - A MESMA ROTINA USADA NA ATUALIZACAO.              
231700     PERFORM 5060-COPIA-LINHA-P-TABELA.                                   
231800     ADD 1 TO WS-CRIADOS.                                                 
231900                                                                          
232000*  5050-DESLOCA-PASSO - COPIA O GRUPO INTEIRO WS-TAB-ITEM(WS-I)           
232100*  PARA A POSICAO SEGUINTE (UM MOVE DE GRUPO, NAO CAMPO A                 
232200*  CAMPO) E RECUA O INDICE; CHAMADO DE TRAS PARA FRENTE POR               
232300*  5040 PARA ABRIR A VAGA DE INSERCAO SEM PERDER DADOS.                   
232400 5050-DESLOCA-PASSO.                                                      
232500     COMPUTE WS-I-MAIS1 = WS-I + 1.                                       
232600     MOVE WS-TAB-ITEM(WS-I) TO WS-TAB-ITEM(WS-I-MAIS1).                   
232700     SUBTRACT 1 FROM WS-I.                                                
232800                                                                          
232900*  5060-COPIA-LINHA-P-TABELA - GRAVA NA POSICAO WS-TAB-POS OS             
233000*  CAMPOS DERIVADOS DA LINHA SAT CORRENTE (DESCRICAO, NCM,                
233100*  CFOP, CEST, CST/CSOSN, DATA JA CONVERTIDA, STATUS JA                   
233200*  CLASSIFICADO, MODELO JA DECIDIDO, VALOR JA CONVERTIDO E                
233300*  O IDENTIFICADOR DE EXIBICAO) - USADO TANTO NA INSERCAO                 
233400*  (5040) QUANTO NA ATUALIZACAO (5000) PORQUE AS DUAS PRECISAM            
233500*  GRAVAR O MESMO CONJUNTO DE CAMPOS.                                     
233600 5060-COPIA-LINHA-P-TABELA.                                               
233700*        CAMPOS FISCAIS BRUTOS DA LINHA SAT - NENHUM DOS CINCO            
233800*        PASSA POR NORMALIZACAO, VAO DIRETO PARA A TABELA.                
233900     MOVE IN-DESCRICAO       TO WS-TAB-DESCRICAO(WS-TAB-POS).             
234000     MOVE IN-NCM             TO WS-TAB-NCM(WS-TAB-POS).                   
234100     MOVE IN-CFOP            TO WS-TAB-CFOP(WS-TAB-POS).                  
234200     MOVE IN-CEST            TO WS-TAB-CEST(WS-TAB-POS).                  
234300     MOVE IN-CST-CSOSN       TO WS-TAB-CST-CSOSN(WS-TAB-POS).             
234400     MOVE WS-LINHA-DATA-EMISSAO TO                                        
234500          WS-TAB-DATA-EMISSAO(WS-TAB-POS).                                
234600     MOVE WS-ST-LEGIVEL      TO WS-TAB-STATUS(WS-TAB-POS).                
234700     MOVE WS-LINHA-MODELO-RESULT TO WS-TAB-MODELO(WS-TAB-POS).            
234800     MOVE WS-LINHA-VALOR-TOTAL  TO WS-TAB-VALOR-TOTAL(WS-TAB-POS).        
234900     MOVE WS-LINHA-DOC-ID     TO WS-TAB-DOC-ID(WS-TAB-POS).               
235000                                                                          
235100*---------------------------------------------------------------          
235200*  PASSO 4 DO FLUXO - GRAVACAO DO CADASTRO E RESUMO.  O ARQUIVO           
235300*  ARQ-CADASTRO E REESCRITO DO ZERO (OPEN OUTPUT) A PARTIR DA             
235400*  TABELA EM MEMORIA JA ORDENADA, EM VEZ DE REGRAVAR SO AS                
235500*  LINHAS TOCADAS - MAIS SIMPLES QUE UM REWRITE SELETIVO E                
235600*  GARANTE QUE O ARQUIVO FINAL SAI NA ORDEM DA CHAVE, O QUE O             
235700*  TEAM FISCAL PRECISA PARA CONFERENCIA VISUAL.                           
235800*---------------------------------------------------------------          
235900*  6000-GRAVA-CADASTRO - ABRE O ARQUIVO MESTRE EM MODO SAIDA E            
236000*  PERCORRE A TABELA DO PRIMEIRO AO ULTIMO OCORRENCIA GRAVANDO            
236100*  CADA LINHA.                                                            
236200 6000-GRAVA-CADASTRO.                                                     
236300*        REABRE O CADASTRO EM MODO SAIDA (OUTPUT, NAO I-O) -              
236400*        O ARQUIVO TODO E REESCRITO A PARTIR DA TABELA EM MEMORIA.        
236500     OPEN OUTPUT ARQ-CADASTRO.                                            
236600     MOVE 1 TO WS-I.                                                      
236700     PERFORM 6010-ESCREVE-REGISTRO-TAB UNTIL WS-I > WS-TAB-QTDE.          
236800     CLOSE ARQ-CADASTRO.                                                  
236900                                                                          
237000*  6010-ESCREVE-REGISTRO-TAB - TRANSPOE UMA OCORRENCIA DA TABELA          
237100*  EM MEMORIA PARA O REGISTRO DE SAIDA REG-CADASTRO E ESCREVE;            
237200*  CAMPO A CAMPO (NAO MOVE DE GRUPO) PORQUE A ORDEM DOS CAMPOS            
237300*  NA TABELA E NO REGISTRO DE ARQUIVO NAO E IDENTICA.                     
237400 6010-ESCREVE-REGISTRO-TAB.                                               
237500*        CHAVE DE 4 PARTES PRIMEIRO (MESMA ORDEM DA TABELA).              
237600     MOVE WS-TAB-EMPRESA-ID(WS-I)    TO RG-EMPRESA-ID.                    
237700     MOVE WS-TAB-COMPETENCIA(WS-I)   TO RG-COMPETENCIA.                   
237800     MOVE WS-TAB-SHEET(WS-I)         TO RG-SHEET.                         
237900     MOVE WS-TAB-ROW(WS-I)           TO RG-ROW.                           
238000*        BLOCO FISCAL DO ITEM (DESCRICAO/NCM/CFOP/CEST/CST).              
238100     MOVE WS-TAB-DESCRICAO(WS-I)     TO RG-DESCRICAO.                     
238200     MOVE WS-TAB-NCM(WS-I)           TO RG-NCM.                           
238300     MOVE WS-TAB-CFOP(WS-I)          TO RG-CFOP.                          
238400     MOVE WS-TAB-CEST(WS-I)          TO RG-CEST.                          
238500     MOVE WS-TAB-CST-CSOSN(WS-I)     TO RG-CST-CSOSN.                     
238600*        CAMPOS JA DERIVADOS PELAS ROTINAS U3/U4 (STATUS, DATA            
238700*        E MODELO JA CLASSIFICADOS) E O VALOR JA CONVERTIDO.              
238800     MOVE WS-TAB-DATA-EMISSAO(WS-I)  TO RG-DATA-EMISSAO.                  
238900     MOVE WS-TAB-STATUS(WS-I)        TO RG-STATUS.                        
239000     MOVE WS-TAB-MODELO(WS-I)        TO RG-MODELO.                        
239100     MOVE WS-TAB-VALOR-TOTAL(WS-I)   TO RG-VALOR-TOTAL.                   
239200*        DOC-ID E SO PARA EXIBICAO NO CADASTRO - NUNCA ENTRA NA           
239300*        CHAVE DE UPSERT (SEMPRE SHEET/ROW).                              
239400     MOVE WS-TAB-DOC-ID(WS-I)        TO RG-DOC-ID.                        
239500*        REGISTRO MONTADO POR COMPLETO ANTES DO WRITE - NENHUM            
239600*        CAMPO DE RG-CADASTRO FICA COM LIXO DE UMA ESCRITA ANTERIOR       
239700*        PORQUE TODOS OS CAMPOS SAO SEMPRE RE-MOVIDOS AQUI.               
239800     WRITE REG-CADASTRO.                                                  
239900*        AVANCA PARA A PROXIMA OCORRENCIA DA TABELA ATE COBRIR            
240000*        TODAS AS WS-TAB-QTDE ENTRADAS (5000/5040 JA GARANTEM             
240100*        QUE A TABELA ESTA ORDENADA PELA MESMA CHAVE).                    
240200     ADD 1 TO WS-I.                                                       
240300                                                                          
240400*  6100-IMPRIME-RESUMO - GRAVA O RELATORIO DE DUAS LINHAS COM O           
240500*  NOME DA EMPRESA E AS CONTAGENS DE CRIADOS/ATUALIZADOS/                 
240600*  IGNORADOS, PARA O OPERADOR DO JOB CONFERIR O RESULTADO DO              
240700*  LOTE SEM PRECISAR ABRIR O CADASTRO.                                    
240800 6100-IMPRIME-RESUMO.                                                     
240900*        PRIMEIRA LINHA: SO O NOME DA EMPRESA, PARA IDENTIFICAR           
241000*        DE QUAL LOTE SE TRATA SEM TER QUE CONSULTAR O PARAMETRO.         
241100     OPEN OUTPUT ARQ-RESUMO.                                              
241200     MOVE WS-NOME-EMPRESA TO RES-NOME-EMPRESA.                            
241300     WRITE REG-RESUMO FROM LINHA-RESUMO-1.                                
241400*        SEGUNDA LINHA: AS TRES CONTAGENS ACUMULADAS DURANTE O            
241500*        LOTE (WS-CRIADOS EM 5040, WS-ATUALIZADOS EM 5000,                
241600*        WS-IGNORADOS-VAZIOS EM 0320) - NAO HA OUTRO CONTADOR.            
241700     MOVE WS-CRIADOS TO RES-CRIADOS.                                      
241800     MOVE WS-ATUALIZADOS TO RES-ATUALIZADOS.                              
241900     MOVE WS-IGNORADOS-VAZIOS TO RES-IGNORADOS.                           
242000     WRITE REG-RESUMO FROM LINHA-RESUMO-2.                                
242100     CLOSE ARQ-RESUMO.                                                    
242200                                                                          
242300*  6200-FIM - ULTIMO PASSO DO LOTE: FECHA O ARQUIVO DE ENTRADA            
242400*  (ARQ-CADASTRO E ARQ-RESUMO JA FORAM FECHADOS EM 6000/6100) E           
242500*  DEVOLVE O CONTROLE PARA 0010-ROTINA-PRINCIPAL, QUE ENCERRA O           
242600*  PROGRAMA COM STOP RUN.                                                 
242700 6200-FIM.                                                                
242800*        ARQ-CADASTRO E ARQ-RESUMO JA FORAM FECHADOS EM 6000 E            
242900*        6100 RESPECTIVAMENTE - SO FALTA O ARQUIVO DE ENTRADA.            
243000     CLOSE ARQ-SAT.                                                       
